000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  PORTVAL.
000300 AUTHOR. J M PRUITT.
000400 INSTALLATION. COBOL DEV CENTER.
000500 DATE-WRITTEN. 02/06/92.
000600 DATE-COMPILED. 02/06/92.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM PRICES A FILE OF PORTFOLIO HOLDINGS.  IT
001300*          FIRST LOADS A TABLE OF CURRENCY EXCHANGE RATES (BOTH
001400*          THE RATE AS GIVEN AND ITS INVERSE, SO A LOOKUP WORKS
001500*          IN EITHER DIRECTION), THEN READS EACH HOLDING, PRICES
001600*          IT IN ITS OWN CURRENCY, AND CONVERTS THAT TOTAL TO THE
001700*          RUN'S REPORTING CURRENCY.  A GRAND TOTAL RECORD IS
001800*          WRITTEN AFTER THE LAST HOLDING.
001900*
002000*          A HOLDING WHOSE CURRENCY HAS NO RATE ON FILE STILL
002100*          COUNTS TOWARD THE HOLDING COUNT ON THE TOTAL RECORD --
002200*          IT IS FLAGGED WITH A CONVERSION ERROR AND ITS
002300*          CONVERTED AMOUNT IS ZERO, IT IS NOT DROPPED.
002400*
002500******************************************************************
002600*
002700*          RATE FILE            -  FXRATEIN
002800*          HOLDING FILE         -  HOLDGIN
002900*          RESULT FILE PRODUCED -  HOLDGOUT
003000*          TOTAL FILE PRODUCED  -  PORTOTOT
003100*          DUMP FILE            -  SYSOUT
003200*
003300******************************************************************
003400*    CHANGE LOG                                                  *
003500******************************************************************
003600*    02/06/92  JMP  ORIGINAL PROGRAM WRITTEN.                    *
003700*    10/11/94  JMP  INVERSE-RATE STORAGE ADDED SO A HOLDING IN   *
003800*                   CURRENCY B CAN BE PRICED OFF A RATE FILE     *
003900*                   THAT ONLY LISTS THE A-TO-B DIRECTION.        *
004000*    03/09/99  KMH  Y2K - RUNSTAMP CENTURY WINDOW LOGIC ADDED.   *
004100*    06-18-00  KMH  CONVERSION-ERROR HOLDINGS NOW STILL COUNTED  *
004200*                   IN THE GRAND TOTAL HOLDING COUNT -- HELP     *
004300*                   DESK TICKET 5116 (RECONCILING TOTAL WAS      *
004400*                   SHORT BY THE UNPRICED HOLDINGS).             *
004500******************************************************************
004600
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER. IBM-390.
005000 OBJECT-COMPUTER. IBM-390.
005100 SPECIAL-NAMES.
005200     C01 IS NEXT-PAGE.
005300
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT EXCHANGE-RATE-IN
005700     ASSIGN TO UT-S-FXRATIN
005800       ORGANIZATION IS LINE SEQUENTIAL
005900       FILE STATUS IS WS-FXRATIN-STATUS.
006000
006100     SELECT HOLDING-IN
006200     ASSIGN TO UT-S-HOLDGIN
006300       ORGANIZATION IS LINE SEQUENTIAL
006400       FILE STATUS IS WS-HOLDGIN-STATUS.
006500
006600     SELECT HOLDING-OUT
006700     ASSIGN TO UT-S-HOLDGOUT
006800       ORGANIZATION IS LINE SEQUENTIAL
006900       FILE STATUS IS WS-HOLDGOUT-STATUS.
007000
007100     SELECT PORTFOLIO-TOTAL-OUT
007200     ASSIGN TO UT-S-PORTOTOT
007300       ORGANIZATION IS LINE SEQUENTIAL
007400       FILE STATUS IS WS-PORTOTOT-STATUS.
007500
007600 DATA DIVISION.
007700 FILE SECTION.
007800
007900 FD  EXCHANGE-RATE-IN
008000     RECORDING MODE IS F
008100     LABEL RECORDS ARE STANDARD
008200     DATA RECORD IS EXCHANGE-RATE-RECORD.
008300 01  EXCHANGE-RATE-RECORD.
008400     05  RATE-FROM-CURRENCY           PIC X(03).
008500     05  RATE-TO-CURRENCY             PIC X(03).
008600     05  RATE-VALUE                   PIC S9(03)V9(10) COMP-3.
008610 01  EXCHANGE-RATE-DUMP-RECORD REDEFINES EXCHANGE-RATE-RECORD.
008620     05  EXCHANGE-RATE-DUMP-TEXT      PIC X(09).
008700
008800 FD  HOLDING-IN
008900     RECORDING MODE IS F
009000     LABEL RECORDS ARE STANDARD
009100     DATA RECORD IS HOLDING-RECORD.
009200 01  HOLDING-RECORD.
009300     05  HOLDING-INSTRUMENT           PIC X(12).
009400     05  HOLDING-SHARES               PIC S9(09)V999 COMP-3.
009500     05  HOLDING-PRICE                PIC S9(07)V99 COMP-3.
009600     05  HOLDING-CURRENCY             PIC X(03).
009700
009800 FD  HOLDING-OUT
009900     RECORDING MODE IS F
010000     LABEL RECORDS ARE STANDARD
010100     DATA RECORD IS HOLDING-RESULT-RECORD.
010200 01  HOLDING-RESULT-RECORD.
010300     05  RESULT-INSTRUMENT            PIC X(12).
010400     05  RESULT-SHARES                PIC S9(09)V999 COMP-3.
010500     05  RESULT-PRICE                 PIC S9(07)V99 COMP-3.
010600     05  RESULT-ORIGINAL-CURRENCY     PIC X(03).
010700     05  RESULT-TOTAL                 PIC S9(09)V99 COMP-3.
010800     05  RESULT-CONVERTED-CURRENCY    PIC X(03).
010900     05  RESULT-CONVERTED-TOTAL       PIC S9(09)V99 COMP-3.
011000     05  RESULT-CONVERSION-ERROR      PIC X(01).
011100     05  FILLER                       PIC X(10).
011200
011300 FD  PORTFOLIO-TOTAL-OUT
011400     RECORDING MODE IS F
011500     LABEL RECORDS ARE STANDARD
011600     DATA RECORD IS PORTFOLIO-TOTAL-RECORD.
011700 01  PORTFOLIO-TOTAL-RECORD.
011800     05  TOTAL-CURRENCY               PIC X(03).
011900     05  TOTAL-HOLDING-COUNT          PIC 9(05).
012000     05  GRAND-TOTAL                  PIC S9(11)V99 COMP-3.
012100     05  FILLER                       PIC X(10).
012200
012300 WORKING-STORAGE SECTION.
012400
012500 COPY RUNSTAMP.
012600
012700 01  WS-FILE-STATUSES.
012800     05  WS-FXRATIN-STATUS            PIC X(02) VALUE SPACES.
012900     05  WS-HOLDGIN-STATUS            PIC X(02) VALUE SPACES.
013000     05  WS-HOLDGOUT-STATUS           PIC X(02) VALUE SPACES.
013100     05  WS-PORTOTOT-STATUS           PIC X(02) VALUE SPACES.
013200
013300 01  WS-SWITCHES.
013400     05  WS-EOF-FXRATIN-SW            PIC X(03) VALUE "NO ".
013500         88  EOF-FXRATIN                           VALUE "YES".
013600     05  WS-EOF-HOLDGIN-SW            PIC X(03) VALUE "NO ".
013700         88  EOF-HOLDGIN                           VALUE "YES".
013800     05  WS-RATE-FOUND-SW             PIC X(03) VALUE "NO ".
013900         88  RATE-WAS-FOUND                        VALUE "YES".
014000     05  WS-TABLE-FULL-SW             PIC X(03) VALUE "NO ".
014100         88  TABLE-IS-FULL                         VALUE "YES".
014200     05  WS-FIRST-HOLDING-SW          PIC X(03) VALUE "YES".
014300         88  FIRST-HOLDING-NOT-SEEN                VALUE "YES".
014400
014410*
014420*    THE TWO TABLE-POSITION FIELDS BELOW ARE CARRIED AS
014430*    STANDALONE 77-LEVEL ITEMS, THE WAY THIS SHOP CARRIES A
014440*    LONE SUBSCRIPT OR ROW COUNT THAT ISN'T PART OF ANY ONE
014450*    RECORD GROUP.
014460 77  WS-RATE-TABLE-COUNT              PIC 9(05) COMP VALUE 0.
014470 77  WS-RATE-IDX                      PIC 9(05) COMP VALUE 0.
014480
014500 01  WS-ACCUMULATORS.
014600     05  WS-RATES-LOADED-CTR          PIC 9(05) COMP VALUE 0.
014700     05  WS-HOLDINGS-READ-CTR         PIC 9(05) COMP VALUE 0.
014800     05  WS-HOLDINGS-WRTN-CTR         PIC 9(05) COMP VALUE 0.
015100     05  WS-GRAND-HOLDING-COUNT       PIC 9(05) COMP VALUE 0.
015200
015300******************************************************************
015400*    RATE TABLE - EVERY RATE RECORD ON THE FILE LOADS TWO TABLE   *
015500*    ROWS -- THE RATE AS GIVEN AND ITS RECIPROCAL -- SO A LOOKUP  *
015600*    NEVER CARES WHICH DIRECTION THE RATE FILE HAPPENED TO CARRY  *
015700*    A PAIR OF CURRENCIES IN.  SIZED FOR 500 FILE RECORDS (1000   *
015800*    TABLE ROWS AFTER THE INVERSE PAIRS ARE ADDED).               *
015900******************************************************************
016000 01  WS-RATE-TABLE.
016100     05  WS-RATE-ENTRY OCCURS 1000 TIMES.
016200         10  WS-RATE-FROM             PIC X(03).
016300         10  WS-RATE-TO               PIC X(03).
016400         10  WS-RATE-AMT              PIC S9(03)V9(10) COMP-3.
016500
016600 01  WS-RATE-ENTRY-1-VIEW REDEFINES WS-RATE-TABLE.
016700     05  WS-RATE-ENTRY-1-FROM         PIC X(03).
016800     05  WS-RATE-ENTRY-1-TO           PIC X(03).
016900     05  FILLER                       PIC X(9994).
017000
017100 01  WS-REPORT-CURRENCY               PIC X(03) VALUE SPACES.
017200
017300 01  WS-HOLDING-TOTAL-WORK.
017400     05  WS-HOLDING-TOTAL             PIC S9(09)V99 COMP-3 VALUE 0.
017500     05  WS-CONVERTED-TOTAL           PIC S9(09)V99 COMP-3 VALUE 0.
017550     05  WS-GRAND-TOTAL-ACCUM         PIC S9(11)V99 COMP-3 VALUE 0.
017800
017900 01  WS-RECIP-WORK.
018000     05  WS-RECIP-WHOLE               PIC S9(13) COMP VALUE 0.
018100     05  WS-RECIP-VALUE REDEFINES WS-RECIP-WHOLE
018200                                      PIC S9(03)V9(10).
018300
018400 PROCEDURE DIVISION.
018500
018600 0100-MAINLINE SECTION.
018700
018800 0100-MAINLINE.
018900     PERFORM 0150-HOUSEKEEPING THRU 0150-EXIT.
019000     PERFORM 0100-LOAD-RATES THRU 0100-RATES-EXIT
019100         UNTIL EOF-FXRATIN OR TABLE-IS-FULL.
019200     PERFORM 0210-READ-HOLDING-IN THRU 0210-EXIT.
019300     PERFORM 0200-PROCESS-ONE-HOLDING THRU 0200-EXIT
019400         UNTIL EOF-HOLDGIN.
019500     IF NOT FIRST-HOLDING-NOT-SEEN
019600         PERFORM 0300-WRITE-TOTAL THRU 0300-EXIT.
019700     PERFORM 0900-CLOSE-FILES THRU 0900-EXIT.
019800     PERFORM 0950-DISPLAY-PROG-DIAG THRU 0950-EXIT.
019900     MOVE ZERO TO RETURN-CODE.
020000     GOBACK.
020100
020200 0100-EXIT.
020300     EXIT.
020400
020500 0150-HOUSEKEEPING.
020600     ACCEPT RUNSTAMP-DATE FROM DATE.
020700     ACCEPT RUNSTAMP-TIME FROM TIME.
020800     IF RUNSTAMP-YY < 50
020900         MOVE 20 TO RUNSTAMP-CC
021000     ELSE
021100         MOVE 19 TO RUNSTAMP-CC.
021200     OPEN INPUT EXCHANGE-RATE-IN.
021300     OPEN INPUT HOLDING-IN.
021400     OPEN OUTPUT HOLDING-OUT.
021500     OPEN OUTPUT PORTFOLIO-TOTAL-OUT.
021600     MOVE "USD" TO WS-REPORT-CURRENCY.
021700 0150-EXIT.
021800     EXIT.
021900
022000******************************************************************
022100*    0100 SERIES (RATE LOAD) - EVERY RATE RECORD ADDS TWO ROWS TO *
022200*    WS-RATE-TABLE -- THE RATE AS READ, AND ITS INVERSE, SO A     *
022300*    HOLDING PRICED IN EITHER CURRENCY OF THE PAIR CAN BE FOUND.  *
022400*    IF THE GIVEN RATE IS ZERO THE INVERSE IS NOT STORED (THERE   *
022500*    IS NO SUCH THING AS 1 DIVIDED BY ZERO).                      *
022550******************************************************************
022600 0100-LOAD-RATES SECTION.
022650
022700 0100-LOAD-RATES.
022800     READ EXCHANGE-RATE-IN
022900         AT END MOVE "YES" TO WS-EOF-FXRATIN-SW
023000     END-READ.
023100     IF EOF-FXRATIN
023200         GO TO 0100-RATES-EXIT.
023300     IF WS-RATE-TABLE-COUNT NOT < 998
023400         MOVE "YES" TO WS-TABLE-FULL-SW
023500         DISPLAY "PORTVAL - RATE TABLE FULL AT 1000 ENTRIES"
023600         GO TO 0100-RATES-EXIT.
023700     PERFORM 0110-STORE-RATE-PAIR THRU 0110-EXIT.
023800     ADD 1 TO WS-RATES-LOADED-CTR.
023900 0100-RATES-EXIT.
024000     EXIT.
024100
024200 0110-STORE-RATE-PAIR.
024300     ADD 1 TO WS-RATE-TABLE-COUNT.
024400     MOVE RATE-FROM-CURRENCY TO WS-RATE-FROM(WS-RATE-TABLE-COUNT).
024500     MOVE RATE-TO-CURRENCY   TO WS-RATE-TO(WS-RATE-TABLE-COUNT).
024600     MOVE RATE-VALUE         TO WS-RATE-AMT(WS-RATE-TABLE-COUNT).
024700     IF RATE-VALUE = 0
024800         GO TO 0110-EXIT.
024900     ADD 1 TO WS-RATE-TABLE-COUNT.
025000     MOVE RATE-TO-CURRENCY   TO WS-RATE-FROM(WS-RATE-TABLE-COUNT).
025100     MOVE RATE-FROM-CURRENCY TO WS-RATE-TO(WS-RATE-TABLE-COUNT).
025200     COMPUTE WS-RECIP-WHOLE ROUNDED =
025300         1 / RATE-VALUE * 10000000000.
025400     MOVE WS-RECIP-VALUE TO WS-RATE-AMT(WS-RATE-TABLE-COUNT).
025500 0110-EXIT.
025600     EXIT.
025700
025800******************************************************************
025900*    0200 SERIES - PRICE ONE HOLDING IN ITS OWN CURRENCY, THEN    *
026000*    CONVERT THAT TOTAL TO THE REPORT CURRENCY.  A HOLDING        *
026100*    ALREADY IN THE REPORT CURRENCY IS NOT LOOKED UP -- IT IS     *
026200*    COPIED STRAIGHT ACROSS.                                      *
026300******************************************************************
026400 0200-PROCESS-ONE-HOLDING SECTION.
026500
026600 0200-PROCESS-ONE-HOLDING.
026700     MOVE "NO " TO WS-FIRST-HOLDING-SW.
026750     PERFORM 0215-COMPUTE-HOLDING-TOTAL THRU 0215-EXIT.
026800     EVALUATE HOLDING-CURRENCY
026850         WHEN WS-REPORT-CURRENCY
026900             PERFORM 0220-SAME-CURRENCY THRU 0220-EXIT
027000         WHEN OTHER
027100             PERFORM 0230-LOOKUP-AND-CONVERT THRU 0230-EXIT
027200     END-EVALUATE.
027300     PERFORM 0240-ACCUMULATE-GRAND-TOTAL THRU 0240-EXIT.
027400     PERFORM 0600-WRITE-HOLDING-RESULT THRU 0600-EXIT.
027500     PERFORM 0210-READ-HOLDING-IN THRU 0210-EXIT.
027600 0200-EXIT.
027700     EXIT.
027800
027900 0210-READ-HOLDING-IN.
028000     READ HOLDING-IN
028100         AT END MOVE "YES" TO WS-EOF-HOLDGIN-SW
028200     END-READ.
028300     IF NOT EOF-HOLDGIN
028400         ADD 1 TO WS-HOLDINGS-READ-CTR.
028500 0210-EXIT.
028600     EXIT.
028700
028800 0215-COMPUTE-HOLDING-TOTAL.
028900     COMPUTE WS-HOLDING-TOTAL ROUNDED =
029000         HOLDING-SHARES * HOLDING-PRICE.
029100 0215-EXIT.
029200     EXIT.
029300
029400 0220-SAME-CURRENCY.
029500     MOVE "NO " TO WS-RATE-FOUND-SW.
029600     MOVE WS-HOLDING-TOTAL TO WS-CONVERTED-TOTAL.
029700 0220-EXIT.
029800     EXIT.
029900
030000******************************************************************
030100*    0230 SERIES - LINEAR SCAN OF THE RATE TABLE FOR A ROW WHOSE  *
030200*    FROM-CURRENCY MATCHES THE HOLDING AND WHOSE TO-CURRENCY      *
030300*    MATCHES THE REPORT CURRENCY.  NO ISAM HANDLER IN THIS BUILD  *
030400*    SO THE TABLE IS NOT KEYED.                                   *
030500******************************************************************
030600 0230-LOOKUP-AND-CONVERT SECTION.
030700
030800 0230-LOOKUP-AND-CONVERT.
030900     MOVE "NO " TO WS-RATE-FOUND-SW.
031000     PERFORM 0235-CK-ONE-RATE THRU 0235-EXIT
031100         VARYING WS-RATE-IDX FROM 1 BY 1
031200         UNTIL WS-RATE-IDX > WS-RATE-TABLE-COUNT OR RATE-WAS-FOUND.
031300     IF RATE-WAS-FOUND
031400         COMPUTE WS-CONVERTED-TOTAL ROUNDED =
031500             WS-HOLDING-TOTAL * WS-RATE-AMT(WS-RATE-IDX)
031600     ELSE
031700         MOVE 0 TO WS-CONVERTED-TOTAL.
031800 0230-EXIT.
031900     EXIT.
032000
032100 0235-CK-ONE-RATE.
032200     IF WS-RATE-FROM(WS-RATE-IDX) = HOLDING-CURRENCY
032300        AND WS-RATE-TO(WS-RATE-IDX) = WS-REPORT-CURRENCY
032400         MOVE "YES" TO WS-RATE-FOUND-SW.
032500 0235-EXIT.
032600     EXIT.
032700
032800 0240-ACCUMULATE-GRAND-TOTAL.
032900     ADD 1 TO WS-GRAND-HOLDING-COUNT.
033000     ADD WS-CONVERTED-TOTAL TO WS-GRAND-TOTAL-ACCUM.
033100 0240-EXIT.
033200     EXIT.
033300
033400 0300-WRITE-TOTAL SECTION.
033500
033600 0300-WRITE-TOTAL.
033700     MOVE SPACES TO PORTFOLIO-TOTAL-RECORD.
033800     MOVE WS-REPORT-CURRENCY TO TOTAL-CURRENCY.
033900     MOVE WS-GRAND-HOLDING-COUNT TO TOTAL-HOLDING-COUNT.
034000     MOVE WS-GRAND-TOTAL-ACCUM TO GRAND-TOTAL.
034100     WRITE PORTFOLIO-TOTAL-RECORD.
034200 0300-EXIT.
034300     EXIT.
034400
034500 0600-WRITE-HOLDING-RESULT SECTION.
034600
034700 0600-WRITE-HOLDING-RESULT.
034800     MOVE SPACES TO HOLDING-RESULT-RECORD.
034900     MOVE HOLDING-INSTRUMENT TO RESULT-INSTRUMENT.
035000     MOVE HOLDING-SHARES     TO RESULT-SHARES.
035100     MOVE HOLDING-PRICE      TO RESULT-PRICE.
035200     MOVE HOLDING-CURRENCY   TO RESULT-ORIGINAL-CURRENCY.
035300     MOVE WS-HOLDING-TOTAL   TO RESULT-TOTAL.
035400     MOVE WS-REPORT-CURRENCY TO RESULT-CONVERTED-CURRENCY.
035500     MOVE WS-CONVERTED-TOTAL TO RESULT-CONVERTED-TOTAL.
035600     IF RATE-WAS-FOUND OR HOLDING-CURRENCY = WS-REPORT-CURRENCY
035700         MOVE "N" TO RESULT-CONVERSION-ERROR
035800     ELSE
035900         MOVE "Y" TO RESULT-CONVERSION-ERROR.
036000     WRITE HOLDING-RESULT-RECORD.
036100     ADD 1 TO WS-HOLDINGS-WRTN-CTR.
036200 0600-EXIT.
036300     EXIT.
036400
036500 0900-CLOSE-FILES.
036600     CLOSE EXCHANGE-RATE-IN.
036700     CLOSE HOLDING-IN.
036800     CLOSE HOLDING-OUT.
036900     CLOSE PORTFOLIO-TOTAL-OUT.
037000 0900-EXIT.
037100     EXIT.
037200
037300 0950-DISPLAY-PROG-DIAG.
037400     DISPLAY "PORTVAL  RUN " RUNSTAMP-MM "/" RUNSTAMP-DD "/"
037500         RUNSTAMP-CC RUNSTAMP-YY.
037600     DISPLAY "RATES LOADED  = " WS-RATES-LOADED-CTR.
037700     DISPLAY "HOLDINGS READ = " WS-HOLDINGS-READ-CTR.
037800     DISPLAY "HOLDINGS WRTN = " WS-HOLDINGS-WRTN-CTR.
037900 0950-EXIT.
038000     EXIT.
