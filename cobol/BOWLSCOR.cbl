000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  BOWLSCOR.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV CENTER.
000500 DATE-WRITTEN. 03/11/89.
000600 DATE-COMPILED. 03/11/89.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM SCORES A TEN-FRAME BOWLING GAME FROM A
001300*          FILE OF INDIVIDUAL ROLL RECORDS.  EACH ROLL IS EDITED
001400*          AND ADDED TO THE ROLL HISTORY TABLE, THEN THE CURRENT
001500*          FRAME/ROLL POSITION IS RE-DERIVED FROM SCRATCH BY
001600*          REPLAYING THE ENTIRE HISTORY TABLE -- THE PROGRAM DOES
001700*          NOT KEEP A "CURRENT FRAME" COUNTER OF ITS OWN.
001800*
001900*          ONCE THE ROLL FILE IS EXHAUSTED (OR THE GAME IS
002000*          DETECTED COMPLETE) THE FULL SET OF TEN FRAMES IS
002100*          SCORED, INCLUDING STRIKE/SPARE LOOK-AHEAD AND THE
002200*          RUNNING TOTAL-SCORE CONTROL FIGURE CARRIED FRAME TO
002300*          FRAME.
002400*
002500******************************************************************
002600
002700           INPUT FILE           -  ROLLIN
002800
002900           OUTPUT FILE PRODUCED -  FRAMEOUT
003000
003100           DUMP FILE            -  SYSOUT
003200
003300******************************************************************
003400*    CHANGE LOG                                                  *
003500******************************************************************
003600*    03/11/89  JLS  ORIGINAL PROGRAM WRITTEN.                    *
003700*    07/02/89  JLS  FIXED 10TH FRAME FILL-BALL COUNT WHEN THE    *
003800*                   FIRST TWO ROLLS ADD TO A SPARE.              *
003900*    11/14/90  RTM  ADDED ROLLS-REJECTED COUNTER TO END-OF-JOB   *
004000*                   DIAGNOSTIC DISPLAY, PER OPS REQUEST #4471.   *
004100*    02/06/92  RTM  REJECT SENTINEL 99 NO LONGER BUMPS THE       *
004200*                   REJECT COUNTER -- IT IS END-OF-GAME, NOT     *
004300*                   BAD DATA.                                    *
004400*    09/23/93  DPS  CLARIFIED STRIKE LOOK-AHEAD COMMENTS AFTER   *
004500*                   A BACK-TO-BACK STRIKE DEFECT IN PROD.        *
004600*    01/17/95  DPS  CORRECTED SPARE LOOK-AHEAD INDEX (WAS OFF    *
004700*                   BY ONE ROLL) -- TICKET BWL-118.              *
004800*    03/09/99  KMH  Y2K - RUNSTAMP CENTURY WINDOW LOGIC ADDED.   *
004900*    06/30/01  KMH  RENAMED FRAME TABLE FIELDS TO MATCH THE      *
005000*                   SHOP STANDARD FR- PREFIX FOR TABLE ITEMS.    *
005100******************************************************************
005200
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SOURCE-COMPUTER. IBM-390.
005600 OBJECT-COMPUTER. IBM-390.
005700 SPECIAL-NAMES.
005800     C01 IS NEXT-PAGE.
005900
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200     SELECT ROLL-IN
006300     ASSIGN TO UT-S-ROLLIN
006400       ORGANIZATION IS LINE SEQUENTIAL
006500       FILE STATUS IS WS-ROLLIN-STATUS.
006600
006700     SELECT FRAME-OUT
006800     ASSIGN TO UT-S-FRAMOUT
006900       ORGANIZATION IS LINE SEQUENTIAL
007000       FILE STATUS IS WS-FRAMOUT-STATUS.
007100
007200 DATA DIVISION.
007300 FILE SECTION.
007400
007500 FD  ROLL-IN
007600     RECORDING MODE IS F
007700     LABEL RECORDS ARE STANDARD
007800     DATA RECORD IS ROLL-RECORD.
007900 01  ROLL-RECORD.
008000     05  ROLL-PINS-X                  PIC X(02).
008100     05  ROLL-PINS-R  REDEFINES ROLL-PINS-X
008200                                      PIC 9(02).
008300
008400 FD  FRAME-OUT
008500     RECORDING MODE IS F
008600     LABEL RECORDS ARE STANDARD
008700     DATA RECORD IS FRAME-RESULT-RECORD.
008800 01  FRAME-RESULT-RECORD.
008900     05  FRAME-NUMBER                 PIC 9(02).
009000     05  FRAME-ROLL-1                 PIC 9(02).
009100     05  FRAME-ROLL-2                 PIC 9(02).
009200     05  FRAME-ROLL-3                 PIC 9(02).
009300     05  FRAME-SCORE                  PIC 9(02).
009400     05  FRAME-TOTAL-SCORE            PIC 9(03).
009500     05  FRAME-MARK-1                 PIC X(01).
009600     05  FRAME-MARK-2                 PIC X(01).
009700     05  FRAME-MARK-3                 PIC X(01).
009800     05  FILLER                       PIC X(10).
009810 01  FRAME-RESULT-DUMP-RECORD REDEFINES FRAME-RESULT-RECORD.
009820     05  FRAME-DUMP-TEXT              PIC X(15).
009830     05  FILLER                       PIC X(15).
009900
010000 WORKING-STORAGE SECTION.
010100
010200 COPY RUNSTAMP.
010300
010400 01  WS-FILE-STATUSES.
010500     05  WS-ROLLIN-STATUS             PIC X(02) VALUE SPACES.
010600         88  ROLLIN-OK                            VALUE "00".
010700         88  ROLLIN-EOF                            VALUE "10".
010800     05  WS-FRAMOUT-STATUS            PIC X(02) VALUE SPACES.
010900
011000 01  WS-SWITCHES.
011100     05  WS-EOF-ROLLIN-SW             PIC X(03) VALUE "NO ".
011200         88  EOF-ROLLIN                           VALUE "YES".
011300     05  WS-GAME-COMPLETE-SW          PIC X(03) VALUE "NO ".
011400         88  GAME-IS-COMPLETE                     VALUE "YES".
011500     05  WS-ROLL-ACCEPT-SW            PIC X(03) VALUE "NO ".
011600         88  ROLL-ACCEPTED                        VALUE "YES".
011700
011800 01  WS-ACCUMULATORS.
011900     05  WS-ROLL-COUNT                PIC 9(02) COMP VALUE 0.
012000     05  WS-FRAME-IDX                 PIC 9(02) COMP VALUE 0.
012100     05  WS-ROLL-IDX                  PIC 9(02) COMP VALUE 0.
012200     05  WS-OPEN-FRAME-IDX            PIC 9(02) COMP VALUE 0.
012210     05  WS-GIDX                      PIC 9(02) COMP VALUE 0.
012220     05  WS-FRAMES-WRTN-CTR           PIC 9(02) COMP VALUE 0.
012230*
012240*    THE TWO RUN-TOTAL COUNTERS BELOW ARE KEPT AS STANDALONE
012250*    77-LEVEL ITEMS, NOT IN THE WS-ACCUMULATORS GROUP, SINCE
012260*    THEY ARE END-OF-RUN DIAGNOSTIC TOTALS RATHER THAN PER-
012270*    FRAME WORK FIELDS.
012280 77  WS-ROLLS-READ-CTR                PIC 9(04) COMP VALUE 0.
012290 77  WS-ROLLS-REJECT-CTR              PIC 9(04) COMP VALUE 0.
012700     05  WS-SCORE-R1                  PIC 9(02) COMP VALUE 0.
012800     05  WS-SCORE-R2                  PIC 9(02) COMP VALUE 0.
012900     05  WS-SCORE-R3                  PIC 9(02) COMP VALUE 0.
013000
013100 01  WS-ROLL-HIST-TABLE.
013200     05  WS-ROLL-HIST-ENTRY OCCURS 21 TIMES
013300                                      PIC 9(02).
013400
013500 01  WS-FRAME-TABLE.
013600     05  WS-FRAME-ENTRY OCCURS 10 TIMES.
013700         10  FR-ROLL-1                PIC 9(02) VALUE 99.
013800         10  FR-ROLL-2                PIC 9(02) VALUE 99.
013900         10  FR-ROLL-3                PIC 9(02) VALUE 99.
014000         10  FR-ROLLS-IN-FR           PIC 9(01) COMP VALUE 0.
014100         10  FR-FIRST-GIDX            PIC 9(02) COMP VALUE 0.
014200         10  FR-CLOSED-SW             PIC X(01) VALUE "N".
014300             88  FR-IS-CLOSED                   VALUE "Y".
014400         10  FR-SCORE                 PIC 9(02) VALUE 99.
014500         10  FR-TOTAL-SCORE           PIC 9(03) VALUE 999.
014600         10  FR-MARK-1                PIC X(01) VALUE SPACE.
014700         10  FR-MARK-2                PIC X(01) VALUE SPACE.
014800         10  FR-MARK-3                PIC X(01) VALUE SPACE.
014900
015000 01  WS-MARK-WORK.
015100     05  WS-MARK-SRC                  PIC 9(02).
015200     05  WS-MARK-EDIT                 PIC Z9.
015300     05  WS-MARK-CHAR                 PIC X(01).
015310 01  WS-MARK-EDIT-CHARS REDEFINES WS-MARK-WORK.
015320     05  WS-MARK-EDIT-BYTE-1          PIC X(01).
015330     05  WS-MARK-EDIT-BYTE-2          PIC X(01).
015340     05  FILLER                       PIC X(03).
015400
015500 PROCEDURE DIVISION.
015600
015700 0100-MAINLINE SECTION.
015800
015900     PERFORM 0200-HOUSEKEEPING THRU 0200-EXIT.
016000     PERFORM 0400-REPLAY-ROLL-HIST THRU 0400-EXIT.
016100     PERFORM 0300-ACCEPT-ROLL THRU 0300-EXIT
016200         UNTIL EOF-ROLLIN OR GAME-IS-COMPLETE.
016300     PERFORM 0500-SCORE-FRAMES THRU 0500-EXIT.
016400     PERFORM 0600-WRITE-FRAMES THRU 0600-EXIT.
016500     PERFORM 0900-DISPLAY-PROG-DIAG THRU 0900-EXIT.
016600     PERFORM 0850-CLOSE-FILES THRU 0850-EXIT.
016700     MOVE ZERO TO RETURN-CODE.
016800     GOBACK.
016900
017000 0100-EXIT.
017100     EXIT.
017200
017300 0200-HOUSEKEEPING.
017400     ACCEPT RUNSTAMP-DATE FROM DATE.
017500     ACCEPT RUNSTAMP-TIME FROM TIME.
017600     IF RUNSTAMP-YY < 50
017700         MOVE 20 TO RUNSTAMP-CC
017800     ELSE
017900         MOVE 19 TO RUNSTAMP-CC.
018000     PERFORM 0800-OPEN-FILES THRU 0800-EXIT.
018100 0200-EXIT.
018200     EXIT.
018300
018400******************************************************************
018500*    0300 SERIES - EDIT AND ACCEPT ONE ROLL RECORD                *
018600******************************************************************
018700 0300-ACCEPT-ROLL SECTION.
018800
018900 0300-ACCEPT-ROLL.
019000     PERFORM 0310-READ-ROLL-IN THRU 0310-EXIT.
019100     IF EOF-ROLLIN
019200         GO TO 0300-EXIT.
019300     ADD 1 TO WS-ROLLS-READ-CTR.
019400     IF ROLL-PINS-R = 99
019410         MOVE "YES" TO WS-GAME-COMPLETE-SW
019420         GO TO 0300-EXIT.
019600     IF ROLL-PINS-R NOT NUMERIC OR ROLL-PINS-R > 10
019700         ADD 1 TO WS-ROLLS-REJECT-CTR
019800         GO TO 0300-EXIT.
019900     PERFORM 0320-EDIT-FRAME-BUST THRU 0320-EXIT.
020000     IF NOT ROLL-ACCEPTED
020100         ADD 1 TO WS-ROLLS-REJECT-CTR
020200         GO TO 0300-EXIT.
020300     ADD 1 TO WS-ROLL-COUNT.
020400     MOVE ROLL-PINS-R TO WS-ROLL-HIST-ENTRY(WS-ROLL-COUNT).
020500     PERFORM 0400-REPLAY-ROLL-HIST THRU 0400-EXIT.
020600
020700 0300-EXIT.
020800     EXIT.
020900
021000 0310-READ-ROLL-IN.
021100     READ ROLL-IN
021200         AT END MOVE "YES" TO WS-EOF-ROLLIN-SW
021300     END-READ.
021400 0310-EXIT.
021500     EXIT.
021600
021700 0320-EDIT-FRAME-BUST.
021800     MOVE "YES" TO WS-ROLL-ACCEPT-SW.
021900     PERFORM 0325-FIND-OPEN-FRAME THRU 0325-EXIT.
022000     IF WS-OPEN-FRAME-IDX NOT > 9
022100         IF FR-ROLLS-IN-FR(WS-OPEN-FRAME-IDX) = 1
022200             IF FR-ROLL-1(WS-OPEN-FRAME-IDX) + ROLL-PINS-R > 10
022300                 MOVE "NO " TO WS-ROLL-ACCEPT-SW.
022400 0320-EXIT.
022500     EXIT.
022600
022700 0325-FIND-OPEN-FRAME.
022800     MOVE 11 TO WS-OPEN-FRAME-IDX.
022900     PERFORM 0326-TEST-ONE-FRAME THRU 0326-EXIT
023000         VARYING WS-FRAME-IDX FROM 1 BY 1
023100         UNTIL WS-FRAME-IDX > 10 OR WS-OPEN-FRAME-IDX < 11.
023200 0325-EXIT.
023300     EXIT.
023400
023500 0326-TEST-ONE-FRAME.
023600     IF NOT FR-IS-CLOSED(WS-FRAME-IDX)
023700         MOVE WS-FRAME-IDX TO WS-OPEN-FRAME-IDX.
023800 0326-EXIT.
023900     EXIT.
024000
024100******************************************************************
024200*    0400 SERIES - REPLAY THE FULL ROLL HISTORY TO RE-DERIVE THE  *
024300*    FRAME TABLE.  THIS IS RUN AFTER EVERY ACCEPTED ROLL SO THAT  *
024400*    NO "CURRENT FRAME" POSITION IS EVER CARRIED FORWARD BY ITSELF*
024500******************************************************************
024600 0400-REPLAY-ROLL-HIST SECTION.
024700
024800 0400-REPLAY-ROLL-HIST.
024900     PERFORM 0405-INIT-ONE-FRAME THRU 0405-EXIT
025000         VARYING WS-FRAME-IDX FROM 1 BY 1 UNTIL WS-FRAME-IDX > 10.
025100     MOVE 1 TO WS-FRAME-IDX.
025200     MOVE 1 TO WS-ROLL-IDX.
025300     PERFORM 0410-BUILD-FRAMES-1-9 THRU 0410-EXIT
025400         UNTIL WS-FRAME-IDX > 9 OR WS-ROLL-IDX > WS-ROLL-COUNT.
025500     IF WS-FRAME-IDX = 10
025600         PERFORM 0420-BUILD-FRAME-10 THRU 0420-EXIT.
025700     PERFORM 0430-SET-GAME-COMPLETE THRU 0430-EXIT.
025800
025900 0400-EXIT.
026000     EXIT.
026100
026200 0405-INIT-ONE-FRAME.
026300     MOVE 99 TO FR-ROLL-1(WS-FRAME-IDX).
026400     MOVE 99 TO FR-ROLL-2(WS-FRAME-IDX).
026500     MOVE 99 TO FR-ROLL-3(WS-FRAME-IDX).
026600     MOVE 0  TO FR-ROLLS-IN-FR(WS-FRAME-IDX).
026700     MOVE 0  TO FR-FIRST-GIDX(WS-FRAME-IDX).
026800     MOVE "N" TO FR-CLOSED-SW(WS-FRAME-IDX).
026900 0405-EXIT.
027000     EXIT.
027100
027200 0410-BUILD-FRAMES-1-9.
027300     MOVE WS-ROLL-IDX TO FR-FIRST-GIDX(WS-FRAME-IDX).
027400     MOVE WS-ROLL-HIST-ENTRY(WS-ROLL-IDX)
027500                                  TO FR-ROLL-1(WS-FRAME-IDX).
027600     ADD 1 TO FR-ROLLS-IN-FR(WS-FRAME-IDX).
027700     ADD 1 TO WS-ROLL-IDX.
027800     IF FR-ROLL-1(WS-FRAME-IDX) = 10
027900         MOVE "Y" TO FR-CLOSED-SW(WS-FRAME-IDX)
028000         ADD 1 TO WS-FRAME-IDX
028100     ELSE
028200         IF WS-ROLL-IDX NOT > WS-ROLL-COUNT
028300             MOVE WS-ROLL-HIST-ENTRY(WS-ROLL-IDX)
028400                                  TO FR-ROLL-2(WS-FRAME-IDX)
028500             ADD 1 TO FR-ROLLS-IN-FR(WS-FRAME-IDX)
028600             ADD 1 TO WS-ROLL-IDX
028700             MOVE "Y" TO FR-CLOSED-SW(WS-FRAME-IDX)
028800             ADD 1 TO WS-FRAME-IDX.
028900 0410-EXIT.
029000     EXIT.
029100
029200 0420-BUILD-FRAME-10.
029300     MOVE WS-ROLL-IDX TO FR-FIRST-GIDX(10).
029400     IF WS-ROLL-IDX > WS-ROLL-COUNT
029500         GO TO 0420-EXIT.
029600     MOVE WS-ROLL-HIST-ENTRY(WS-ROLL-IDX) TO FR-ROLL-1(10).
029700     ADD 1 TO FR-ROLLS-IN-FR(10).
029800     ADD 1 TO WS-ROLL-IDX.
029900     IF WS-ROLL-IDX > WS-ROLL-COUNT
030000         GO TO 0420-EXIT.
030100     MOVE WS-ROLL-HIST-ENTRY(WS-ROLL-IDX) TO FR-ROLL-2(10).
030200     ADD 1 TO FR-ROLLS-IN-FR(10).
030300     ADD 1 TO WS-ROLL-IDX.
030400     IF FR-ROLL-1(10) = 10 OR FR-ROLL-1(10) + FR-ROLL-2(10) = 10
030500         IF WS-ROLL-IDX NOT > WS-ROLL-COUNT
030600             MOVE WS-ROLL-HIST-ENTRY(WS-ROLL-IDX) TO FR-ROLL-3(10)
030700             ADD 1 TO FR-ROLLS-IN-FR(10)
030800             ADD 1 TO WS-ROLL-IDX.
030900 0420-EXIT.
031000     EXIT.
031100
031200 0430-SET-GAME-COMPLETE.
031300     IF FR-ROLL-1(10) = 10 OR FR-ROLL-1(10) + FR-ROLL-2(10) = 10
031400         IF FR-ROLLS-IN-FR(10) = 3
031410             MOVE "Y" TO FR-CLOSED-SW(10)
031420         END-IF
031600     ELSE
031700         IF FR-ROLLS-IN-FR(10) = 2
031800             MOVE "Y" TO FR-CLOSED-SW(10).
031900     IF FR-IS-CLOSED(10)
032000         MOVE "YES" TO WS-GAME-COMPLETE-SW
032100     ELSE
032200         MOVE "NO " TO WS-GAME-COMPLETE-SW.
032300 0430-EXIT.
032400     EXIT.
032500
032600******************************************************************
032700*    0500 SERIES - SCORE ALL TEN FRAMES AND BUILD DISPLAY MARKS   *
032800******************************************************************
032900 0500-SCORE-FRAMES SECTION.
033000
033100 0500-SCORE-FRAMES.
033200     PERFORM 0510-SCORE-ONE-FRAME THRU 0510-EXIT
033300         VARYING WS-FRAME-IDX FROM 1 BY 1 UNTIL WS-FRAME-IDX > 10.
033400
033500 0500-EXIT.
033600     EXIT.
033700
033800 0510-SCORE-ONE-FRAME.
033900     IF WS-FRAME-IDX < 10
034000         PERFORM 0511-SCORE-FRAME-1-9 THRU 0511-EXIT
034100     ELSE
034200         PERFORM 0512-SCORE-FRAME-10 THRU 0512-EXIT.
034300     PERFORM 0530-COMPUTE-RUN-TOTAL THRU 0530-EXIT.
034400     IF WS-FRAME-IDX < 10
034500         PERFORM 0520-MARK-FRAME-1-9 THRU 0520-EXIT
034600     ELSE
034700         PERFORM 0521-MARK-FRAME-10 THRU 0521-EXIT.
034800 0510-EXIT.
034900     EXIT.
035000
035100 0511-SCORE-FRAME-1-9.
035200     MOVE 99 TO FR-SCORE(WS-FRAME-IDX).
035300     IF NOT FR-IS-CLOSED(WS-FRAME-IDX)
035400         GO TO 0511-EXIT.
035500     MOVE FR-FIRST-GIDX(WS-FRAME-IDX) TO WS-GIDX.
035600     IF FR-ROLL-1(WS-FRAME-IDX) = 10
035700         IF WS-GIDX + 2 NOT > WS-ROLL-COUNT
035800             COMPUTE FR-SCORE(WS-FRAME-IDX) =
035900                 10 + WS-ROLL-HIST-ENTRY(WS-GIDX + 1)
036000                    + WS-ROLL-HIST-ENTRY(WS-GIDX + 2)
036100         END-IF
036200     ELSE
036300         IF FR-ROLL-1(WS-FRAME-IDX) + FR-ROLL-2(WS-FRAME-IDX) = 10
036400             IF WS-GIDX + 2 NOT > WS-ROLL-COUNT
036500                 COMPUTE FR-SCORE(WS-FRAME-IDX) =
036600                     10 + WS-ROLL-HIST-ENTRY(WS-GIDX + 2)
036700             END-IF
036800         ELSE
036900             COMPUTE FR-SCORE(WS-FRAME-IDX) =
037000                 FR-ROLL-1(WS-FRAME-IDX) + FR-ROLL-2(WS-FRAME-IDX).
037100 0511-EXIT.
037200     EXIT.
037300
037400 0512-SCORE-FRAME-10.
037500     MOVE 99 TO FR-SCORE(10).
037600     IF NOT FR-IS-CLOSED(10)
037700         GO TO 0512-EXIT.
037800     MOVE 0 TO WS-SCORE-R1, WS-SCORE-R2, WS-SCORE-R3.
037900     IF FR-ROLL-1(10) NOT = 99
038000         MOVE FR-ROLL-1(10) TO WS-SCORE-R1.
038100     IF FR-ROLL-2(10) NOT = 99
038200         MOVE FR-ROLL-2(10) TO WS-SCORE-R2.
038300     IF FR-ROLL-3(10) NOT = 99
038400         MOVE FR-ROLL-3(10) TO WS-SCORE-R3.
038500     COMPUTE FR-SCORE(10) = WS-SCORE-R1 + WS-SCORE-R2 + WS-SCORE-R3.
038600 0512-EXIT.
038700     EXIT.
038800
038900 0520-MARK-FRAME-1-9.
039000     MOVE SPACE TO FR-MARK-1(WS-FRAME-IDX).
039100     MOVE SPACE TO FR-MARK-2(WS-FRAME-IDX).
039200     IF FR-ROLLS-IN-FR(WS-FRAME-IDX) = 0
039300         GO TO 0520-EXIT.
039400     IF FR-ROLL-1(WS-FRAME-IDX) = 10
039500         MOVE "X" TO FR-MARK-1(WS-FRAME-IDX)
039600         GO TO 0520-EXIT.
039700     IF FR-ROLL-1(WS-FRAME-IDX) = 0
039800         MOVE "-" TO FR-MARK-1(WS-FRAME-IDX)
039900     ELSE
040000         MOVE FR-ROLL-1(WS-FRAME-IDX) TO WS-MARK-SRC
040100         PERFORM 0525-BUILD-DIGIT-MARK THRU 0525-EXIT
040200         MOVE WS-MARK-CHAR TO FR-MARK-1(WS-FRAME-IDX).
040300     IF FR-ROLLS-IN-FR(WS-FRAME-IDX) < 2
040400         GO TO 0520-EXIT.
040500     IF FR-ROLL-1(WS-FRAME-IDX) + FR-ROLL-2(WS-FRAME-IDX) = 10
040600         MOVE "/" TO FR-MARK-2(WS-FRAME-IDX)
040700     ELSE
040800         IF FR-ROLL-2(WS-FRAME-IDX) = 0
040900             MOVE "-" TO FR-MARK-2(WS-FRAME-IDX)
041000         ELSE
041100             MOVE FR-ROLL-2(WS-FRAME-IDX) TO WS-MARK-SRC
041200             PERFORM 0525-BUILD-DIGIT-MARK THRU 0525-EXIT
041300             MOVE WS-MARK-CHAR TO FR-MARK-2(WS-FRAME-IDX).
041400 0520-EXIT.
041500     EXIT.
041600
041700 0521-MARK-FRAME-10.
041800     MOVE SPACE TO FR-MARK-1(10).
041900     MOVE SPACE TO FR-MARK-2(10).
042000     MOVE SPACE TO FR-MARK-3(10).
042100     IF FR-ROLLS-IN-FR(10) = 0
042200         GO TO 0521-EXIT.
042300     PERFORM 0522-MARK-ONE-BALL THRU 0522-EXIT.
042400     MOVE WS-MARK-CHAR TO FR-MARK-1(10).
042500     IF FR-ROLLS-IN-FR(10) < 2
042600         GO TO 0521-EXIT.
042700     IF FR-ROLL-1(10) = 10
042800         MOVE FR-ROLL-2(10) TO WS-MARK-SRC
042900         PERFORM 0522-MARK-ONE-BALL THRU 0522-EXIT
043000         MOVE WS-MARK-CHAR TO FR-MARK-2(10)
043100     ELSE
043200         IF FR-ROLL-1(10) + FR-ROLL-2(10) = 10
043300             MOVE "/" TO FR-MARK-2(10)
043400         ELSE
043500             MOVE FR-ROLL-2(10) TO WS-MARK-SRC
043600             PERFORM 0522-MARK-ONE-BALL THRU 0522-EXIT
043700             MOVE WS-MARK-CHAR TO FR-MARK-2(10).
043800     IF FR-ROLLS-IN-FR(10) < 3
043900         GO TO 0521-EXIT.
044000     MOVE FR-ROLL-3(10) TO WS-MARK-SRC.
044100     PERFORM 0522-MARK-ONE-BALL THRU 0522-EXIT.
044200     MOVE WS-MARK-CHAR TO FR-MARK-3(10).
044300 0521-EXIT.
044400     EXIT.
044500
044600 0522-MARK-ONE-BALL.
044700     IF WS-MARK-SRC = 10
044800         MOVE "X" TO WS-MARK-CHAR
044900     ELSE
045000         IF WS-MARK-SRC = 0
045100             MOVE "-" TO WS-MARK-CHAR
045200         ELSE
045300             PERFORM 0525-BUILD-DIGIT-MARK THRU 0525-EXIT.
045400 0522-EXIT.
045500     EXIT.
045600
045700 0525-BUILD-DIGIT-MARK.
045800     MOVE WS-MARK-SRC TO WS-MARK-EDIT.
045900     MOVE WS-MARK-EDIT(2:1) TO WS-MARK-CHAR.
046000 0525-EXIT.
046100     EXIT.
046200
046300 0530-COMPUTE-RUN-TOTAL.
046400     IF WS-FRAME-IDX = 1
046500         IF FR-SCORE(1) = 99
046600             MOVE 999 TO FR-TOTAL-SCORE(1)
046700         ELSE
046800             MOVE FR-SCORE(1) TO FR-TOTAL-SCORE(1)
046900     ELSE
047000         IF FR-SCORE(WS-FRAME-IDX) = 99
047100          OR FR-TOTAL-SCORE(WS-FRAME-IDX - 1) = 999
047200             MOVE 999 TO FR-TOTAL-SCORE(WS-FRAME-IDX)
047300         ELSE
047400             COMPUTE FR-TOTAL-SCORE(WS-FRAME-IDX) =
047500                 FR-SCORE(WS-FRAME-IDX)
047600               + FR-TOTAL-SCORE(WS-FRAME-IDX - 1).
047700 0530-EXIT.
047800     EXIT.
047900
048000******************************************************************
048100*    0600 SERIES - WRITE THE FRAME-RESULT-RECORD FILE             *
048200******************************************************************
048300 0600-WRITE-FRAMES SECTION.
048400
048500 0600-WRITE-FRAMES.
048600     PERFORM 0610-WRITE-ONE-FRAME THRU 0610-EXIT
048700         VARYING WS-FRAME-IDX FROM 1 BY 1 UNTIL WS-FRAME-IDX > 10.
048800
048900 0600-EXIT.
049000     EXIT.
049100
049200 0610-WRITE-ONE-FRAME.
049250     MOVE SPACES TO FRAME-RESULT-RECORD.
049300     MOVE WS-FRAME-IDX             TO FRAME-NUMBER.
049400     MOVE FR-ROLL-1(WS-FRAME-IDX)  TO FRAME-ROLL-1.
049500     MOVE FR-ROLL-2(WS-FRAME-IDX)  TO FRAME-ROLL-2.
049600     MOVE FR-ROLL-3(WS-FRAME-IDX)  TO FRAME-ROLL-3.
049700     MOVE FR-SCORE(WS-FRAME-IDX)   TO FRAME-SCORE.
049800     MOVE FR-TOTAL-SCORE(WS-FRAME-IDX) TO FRAME-TOTAL-SCORE.
049900     MOVE FR-MARK-1(WS-FRAME-IDX)  TO FRAME-MARK-1.
050000     MOVE FR-MARK-2(WS-FRAME-IDX)  TO FRAME-MARK-2.
050100     MOVE FR-MARK-3(WS-FRAME-IDX)  TO FRAME-MARK-3.
050300     WRITE FRAME-RESULT-RECORD.
050400     ADD 1 TO WS-FRAMES-WRTN-CTR.
050500 0610-EXIT.
050600     EXIT.
050700
050800 0800-OPEN-FILES.
050900     OPEN INPUT ROLL-IN.
051000     OPEN OUTPUT FRAME-OUT.
051100 0800-EXIT.
051200     EXIT.
051300
051400 0850-CLOSE-FILES.
051500     CLOSE ROLL-IN.
051600     CLOSE FRAME-OUT.
051700 0850-EXIT.
051800     EXIT.
051900
052000 0900-DISPLAY-PROG-DIAG.
052100     DISPLAY "BOWLSCOR RUN " RUNSTAMP-MM "/" RUNSTAMP-DD "/"
052200         RUNSTAMP-CC RUNSTAMP-YY.
052300     DISPLAY "ROLLS READ    = " WS-ROLLS-READ-CTR.
052400     DISPLAY "ROLLS REJECTED= " WS-ROLLS-REJECT-CTR.
052500     DISPLAY "FRAMES WRITTEN= " WS-FRAMES-WRTN-CTR.
052600 0900-EXIT.
052700     EXIT.
