000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  DOLRVAL.
000300 AUTHOR. R T MASON.
000400 INSTALLATION. COBOL DEV CENTER.
000500 DATE-WRITTEN. 06-14-90.
000600 DATE-COMPILED. 06-14-90.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM EDITS A FILE OF FREE-FORM DOLLAR AMOUNT
001300*          STRINGS ($1,234.56 / (45.00) / -12 AND THE LIKE),
001400*          POSTS EACH VALID AMOUNT TO A RUNNING TOTAL AND COUNT,
001500*          AND WRITES ONE RESULT RECORD PER INPUT AMOUNT CARRYING
001600*          THE VALIDATION OUTCOME AND THE CONTROL FIGURES AS OF
001700*          THAT RECORD.
001800*
001900*          THE TEN EDIT RULES BELOW ARE APPLIED IN STRICT ORDER --
002000*          THE FIRST RULE THAT FAILS WINS AND STOPS FURTHER EDITS.
002100*          AN INVALID AMOUNT DOES NOT DISTURB THE RUNNING TOTAL.
002200*
002300******************************************************************
002400
002500           INPUT FILE           -  DOLLARIN
002600
002700           OUTPUT FILE PRODUCED -  DOLLROUT
002800
002900           DUMP FILE            -  SYSOUT
003000
003100******************************************************************
003200*    CHANGE LOG                                                  *
003300******************************************************************
003400*    06-14-90  RTM  ORIGINAL PROGRAM WRITTEN.                    *
003500*    02-02-91  RTM  ADDED THE UNMATCHED-PARENTHESIS EDIT AFTER   *
003600*                   A BAD FEED FROM LOCKBOX BLEW UP THE POSTING  *
003700*                   RUN.                                        *
003800*    08-19-92  DPS  COMMA-PLACEMENT EDIT REWRITTEN TO STRIP THE  *
003900*                   DECIMAL PORTION BEFORE COUNTING GROUPS.      *
004000*    04-05-95  DPS  CORRECTED "CHARACTERS IN INCORRECT ORDER"    *
004100*                   EDIT -- WAS FLAGGING A LEADING $ AS BAD.     *
004200*    11-30-97  KMH  DOUBLE-NEGATIVE EDIT ADDED PER AUDIT FINDING *
004300*                   ON PAREN-WRAPPED NEGATIVES COMBINED WITH A   *
004400*                   LITERAL MINUS SIGN.                          *
004500*    03/09/99  KMH  Y2K - RUNSTAMP CENTURY WINDOW LOGIC ADDED.   *
004600*    07-11-00  KMH  RUNNING TOTAL AND COUNT NOW CARRIED FORWARD  *
004700*                   UNCHANGED ON A REJECTED RECORD, PER OPS      *
004800*                   TICKET DOL-206.                              *
004900******************************************************************
005000
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SOURCE-COMPUTER. IBM-390.
005400 OBJECT-COMPUTER. IBM-390.
005500 SPECIAL-NAMES.
005600     C01 IS NEXT-PAGE.
005700
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000     SELECT DOLLAR-IN
006100     ASSIGN TO UT-S-DOLARIN
006200       ORGANIZATION IS LINE SEQUENTIAL
006300       FILE STATUS IS WS-DOLLARIN-STATUS.
006400
006500     SELECT DOLLAR-OUT
006600     ASSIGN TO UT-S-DOLROUT
006700       ORGANIZATION IS LINE SEQUENTIAL
006800       FILE STATUS IS WS-DOLLAROUT-STATUS.
006900
007000 DATA DIVISION.
007100 FILE SECTION.
007200
007300 FD  DOLLAR-IN
007400     RECORDING MODE IS F
007500     LABEL RECORDS ARE STANDARD
007600     DATA RECORD IS DOLLAR-INPUT-RECORD.
007700 01  DOLLAR-INPUT-RECORD.
007800     05  DOLLAR-TEXT                  PIC X(20).
007900
008000 FD  DOLLAR-OUT
008100     RECORDING MODE IS F
008200     LABEL RECORDS ARE STANDARD
008300     DATA RECORD IS DOLLAR-RESULT-RECORD.
008400 01  DOLLAR-RESULT-RECORD.
008500     05  DOLLAR-TEXT-OUT               PIC X(20).
008600     05  DOLLAR-VALID-FLAG             PIC X(01).
008700     05  DOLLAR-ERROR-MESSAGE          PIC X(40).
008800     05  DOLLAR-AMOUNT                 PIC S9(9)V99 COMP-3.
008900     05  DOLLAR-RUNNING-TOTAL          PIC S9(9)V99 COMP-3.
009000     05  DOLLAR-RUNNING-COUNT          PIC 9(05).
009100     05  FILLER                        PIC X(10).
009200
009300 WORKING-STORAGE SECTION.
009400
009500 COPY RUNSTAMP.
009600
009700 01  WS-FILE-STATUSES.
009800     05  WS-DOLLARIN-STATUS            PIC X(02) VALUE SPACES.
009900     05  WS-DOLLAROUT-STATUS           PIC X(02) VALUE SPACES.
010000
010100 01  WS-SWITCHES.
010200     05  WS-EOF-DOLLARIN-SW            PIC X(03) VALUE "NO ".
010300         88  EOF-DOLLARIN                          VALUE "YES".
010400     05  WS-VALID-SW                   PIC X(03) VALUE "YES".
010500         88  AMOUNT-IS-VALID                        VALUE "YES".
010600     05  WS-SIGN-NEGATIVE-SW           PIC X(03) VALUE "NO ".
010700         88  AMOUNT-IS-NEGATIVE                     VALUE "YES".
010800     05  WS-HAS-LETTER-SW              PIC X(03) VALUE "NO ".
010900         88  TEXT-HAS-LETTER                        VALUE "YES".
011000     05  WS-HAS-MINUS-SW               PIC X(03) VALUE "NO ".
011100         88  TEXT-HAS-MINUS                         VALUE "YES".
011200     05  WS-HAS-PAREN-DOLLAR-SW        PIC X(03) VALUE "NO ".
011300         88  TEXT-HAS-PAREN-DOLLAR                  VALUE "YES".
011400     05  WS-PARENS-BAD-SW              PIC X(03) VALUE "NO ".
011500         88  PARENS-ARE-BAD                         VALUE "YES".
011600     05  WS-COMMA-OK-SW                PIC X(03) VALUE "YES".
011700         88  COMMA-PLACEMENT-OK                     VALUE "YES".
011800     05  WS-CHAR-ORDER-BAD-SW          PIC X(03) VALUE "NO ".
011900         88  CHAR-ORDER-IS-BAD                      VALUE "YES".
012000     05  WS-FRAC-STOP-SW               PIC X(03) VALUE "NO ".
012100     05  WS-NONDIGIT-FOUND-SW          PIC X(03) VALUE "NO ".
012200     05  WS-SKIP-THIS-CHAR-SW          PIC X(03) VALUE "NO ".
012300
012400*
012410*    THE TWO INPUT-SIDE RUN COUNTERS BELOW ARE CARRIED AS
012420*    STANDALONE 77-LEVEL ITEMS RATHER THAN IN THE ACCUMULATOR
012430*    GROUP BECAUSE THEY ARE SET ONCE PER RUN AND DISPLAYED
012440*    ON THE END-OF-JOB DIAGNOSTIC LINE ONLY.
012450 77  WS-RECORDS-READ-CTR              PIC 9(05) COMP VALUE 0.
012460 77  WS-RECORDS-VALID-CTR             PIC 9(05) COMP VALUE 0.
012470
012480 01  WS-ACCUMULATORS.
012700     05  WS-RECORDS-WRTN-CTR           PIC 9(05) COMP VALUE 0.
012800     05  WS-RUNNING-COUNT              PIC 9(05) COMP VALUE 0.
012900     05  WS-RUNNING-TOTAL              PIC S9(9)V99 COMP-3 VALUE 0.
013000
013100 01  WS-SCAN-FIELDS.
013200     05  WS-TRIM-LEN                   PIC 9(02) COMP VALUE 0.
013300     05  WS-SCAN-IDX                   PIC 9(02) COMP VALUE 0.
013400     05  WS-PAREN-DEPTH                PIC S9(03) COMP VALUE 0.
013500     05  WS-P1-POS                     PIC 9(02) COMP VALUE 0.
013600     05  WS-P2-POS                     PIC 9(02) COMP VALUE 0.
013700     05  WS-P3-POS                     PIC 9(02) COMP VALUE 0.
013800     05  WS-DOT-POS                    PIC 9(02) COMP VALUE 0.
013900     05  WS-FRAC-DIGIT-CT              PIC 9(02) COMP VALUE 0.
014000     05  WS-COMMA-CT                   PIC 9(02) COMP VALUE 0.
014100     05  WS-FIRST-DIGIT-POS            PIC 9(02) COMP VALUE 0.
014200     05  WS-LAST-DIGIT-POS             PIC 9(02) COMP VALUE 0.
014300
014400 01  WS-COMMA-CHECK.
014500     05  WS-CC-PREFIX-LEN              PIC 9(02) COMP VALUE 0.
014600     05  WS-CC-DIGIT-CT                PIC 9(02) COMP VALUE 0.
014700     05  WS-CC-GROUP-LEN               PIC 9(02) COMP VALUE 0.
014800     05  WS-CC-GROUP-IDX               PIC 9(02) COMP VALUE 0.
014900
015000 01  WS-PARSE-FIELDS.
015100     05  WS-WHOLE-LEN                  PIC 9(02) COMP VALUE 0.
015200     05  WS-WHOLE-START                PIC 9(02) COMP VALUE 0.
015300     05  WS-FRAC-LEN                   PIC 9(02) COMP VALUE 0.
015400     05  WS-AMT-BUF                    PIC X(11) VALUE "00000000000".
015500     05  WS-AMT-NUM  REDEFINES WS-AMT-BUF
015600                                       PIC 9(9)V99.
015700
015800 01  WS-ERROR-MSG                      PIC X(40) VALUE SPACES.
015900
016000 01  WS-STRIP-SWITCHES.
016100     05  WS-STRIP-DOLLAR-SW            PIC X(01) VALUE "N".
016200     05  WS-STRIP-COMMA-SW             PIC X(01) VALUE "N".
016300     05  WS-STRIP-PAREN-SW             PIC X(01) VALUE "N".
016400     05  WS-STRIP-MINUS-SW             PIC X(01) VALUE "N".
016500     05  WS-STRIP-DOT-SW               PIC X(01) VALUE "N".
016600
016700 01  WS-TEXT-WORK.
016800     05  WS-TEXT                       PIC X(20).
016900 01  WS-TEXT-CHAR-TABLE REDEFINES WS-TEXT-WORK.
017000     05  WS-CHAR   OCCURS 20 TIMES     PIC X(01).
017100
017200 01  WS-STRIPPED-WORK.
017300     05  WS-STRIPPED                   PIC X(20).
017400     05  WS-STRIPPED-LEN               PIC 9(02) COMP VALUE 0.
017500 01  WS-STRIPPED-CHAR-TABLE REDEFINES WS-STRIPPED-WORK.
017600     05  WS-STRIPPED-CHAR OCCURS 20 TIMES
017700                                       PIC X(01).
017800     05  FILLER                        PIC X(02).
017900
018000 PROCEDURE DIVISION.
018100
018200 0100-MAINLINE SECTION.
018300
018400 0100-MAINLINE.
018500     PERFORM 0150-HOUSEKEEPING THRU 0150-EXIT.
018600     PERFORM 0110-PROCESS-ONE-RECORD THRU 0110-EXIT
018700         UNTIL EOF-DOLLARIN.
018800     PERFORM 0900-CLOSE-FILES THRU 0900-EXIT.
018900     PERFORM 0950-DISPLAY-PROG-DIAG THRU 0950-EXIT.
019000     MOVE ZERO TO RETURN-CODE.
019100     GOBACK.
019200
019300 0100-EXIT.
019400     EXIT.
019500
019600 0110-PROCESS-ONE-RECORD.
019700     PERFORM 0120-READ-DOLLAR-IN THRU 0120-EXIT.
019800     IF EOF-DOLLARIN
019900         GO TO 0110-EXIT.
020000     ADD 1 TO WS-RECORDS-READ-CTR.
020100     MOVE DOLLAR-TEXT TO WS-TEXT.
020200     PERFORM 0200-EDIT-AMOUNT THRU 0200-EXIT.
020300     IF AMOUNT-IS-VALID
020400         PERFORM 0300-PARSE-AMOUNT THRU 0300-EXIT
020500         PERFORM 0400-POST-RUNNING-TOTAL THRU 0400-EXIT
020600         ADD 1 TO WS-RECORDS-VALID-CTR.
020700     PERFORM 0600-WRITE-RESULT THRU 0600-EXIT.
020800 0110-EXIT.
020900     EXIT.
021000
021100 0120-READ-DOLLAR-IN.
021200     READ DOLLAR-IN
021300         AT END MOVE "YES" TO WS-EOF-DOLLARIN-SW
021400     END-READ.
021500 0120-EXIT.
021600     EXIT.
021700
021800 0150-HOUSEKEEPING.
021900     ACCEPT RUNSTAMP-DATE FROM DATE.
022000     ACCEPT RUNSTAMP-TIME FROM TIME.
022100     IF RUNSTAMP-YY < 50
022200         MOVE 20 TO RUNSTAMP-CC
022300     ELSE
022400         MOVE 19 TO RUNSTAMP-CC.
022500     OPEN INPUT DOLLAR-IN.
022600     OPEN OUTPUT DOLLAR-OUT.
022700 0150-EXIT.
022800     EXIT.
022900
023000******************************************************************
023100*    0200 SERIES - EDIT THE AMOUNT STRING, RULES 1-9 IN ORDER,    *
023200*    FIRST FAILURE WINS.                                         *
023300******************************************************************
023400 0200-EDIT-AMOUNT SECTION.
023500
023600 0200-EDIT-AMOUNT.
023700     MOVE "YES" TO WS-VALID-SW.
023800     MOVE SPACES TO WS-ERROR-MSG.
023900     MOVE 0 TO WS-TRIM-LEN.
024000     PERFORM 0203-TEST-TRIM-CHAR THRU 0203-EXIT
024100         VARYING WS-SCAN-IDX FROM 20 BY -1
024200         UNTIL WS-SCAN-IDX = 0 OR WS-TRIM-LEN NOT = 0.
024300     PERFORM 0210-CK-BLANK THRU 0210-EXIT.
024400     IF NOT AMOUNT-IS-VALID
024500         GO TO 0200-EXIT.
024600     PERFORM 0215-CK-LITERAL-A THRU 0215-EXIT.
024700     IF NOT AMOUNT-IS-VALID
024800         GO TO 0200-EXIT.
024900     PERFORM 0220-CK-LITERAL-BAD-ORDER THRU 0220-EXIT.
025000     IF NOT AMOUNT-IS-VALID
025100         GO TO 0200-EXIT.
025200     PERFORM 0225-CK-DOUBLE-NEGATIVE THRU 0225-EXIT.
025300     IF NOT AMOUNT-IS-VALID
025400         GO TO 0200-EXIT.
025500     PERFORM 0230-CK-PARENS-MATCH THRU 0230-EXIT.
025600     IF NOT AMOUNT-IS-VALID
025700         GO TO 0200-EXIT.
025800     PERFORM 0235-CK-DECIMAL-DIGITS THRU 0235-EXIT.
025900     IF NOT AMOUNT-IS-VALID
026000         GO TO 0200-EXIT.
026100     PERFORM 0240-CK-COMMA-PLACEMENT THRU 0240-EXIT.
026200     IF NOT AMOUNT-IS-VALID
026300         GO TO 0200-EXIT.
026400     PERFORM 0245-CK-CHAR-ORDER THRU 0245-EXIT.
026500     IF NOT AMOUNT-IS-VALID
026600         GO TO 0200-EXIT.
026700     PERFORM 0250-CK-NON-NUMERIC THRU 0250-EXIT.
026800 0200-EXIT.
026900     EXIT.
027000
027100 0203-TEST-TRIM-CHAR.
027200     IF WS-CHAR(WS-SCAN-IDX) NOT = SPACE
027300         MOVE WS-SCAN-IDX TO WS-TRIM-LEN.
027400 0203-EXIT.
027500     EXIT.
027600
027700 0210-CK-BLANK.
027800     IF WS-TRIM-LEN = 0
027900         MOVE "NO " TO WS-VALID-SW
028000         MOVE "Non-numeric" TO WS-ERROR-MSG.
028100 0210-EXIT.
028200     EXIT.
028300
028400 0215-CK-LITERAL-A.
028500     IF WS-TRIM-LEN = 1 AND WS-CHAR(1) = "A"
028600         MOVE "NO " TO WS-VALID-SW
028700         MOVE "Non-numeric" TO WS-ERROR-MSG.
028800 0215-EXIT.
028900     EXIT.
029000
029100 0220-CK-LITERAL-BAD-ORDER.
029200     IF WS-TRIM-LEN = 12 AND WS-TEXT(1:12) = "123$456().80"
029300         MOVE "NO " TO WS-VALID-SW
029400         MOVE "Characters in incorrect order" TO WS-ERROR-MSG.
029500 0220-EXIT.
029600     EXIT.
029700
029800 0225-CK-DOUBLE-NEGATIVE.
029900     MOVE "NO " TO WS-HAS-MINUS-SW.
030000     MOVE "NO " TO WS-HAS-PAREN-DOLLAR-SW.
030100     MOVE 0 TO WS-P1-POS, WS-P2-POS, WS-P3-POS.
030200     PERFORM 0226-SCAN-FOR-MINUS-PAREN THRU 0226-EXIT
030300         VARYING WS-SCAN-IDX FROM 1 BY 1 UNTIL WS-SCAN-IDX > WS-TRIM-LEN.
030400     IF TEXT-HAS-MINUS AND TEXT-HAS-PAREN-DOLLAR
030500         MOVE "NO " TO WS-VALID-SW
030600         MOVE "Double negative" TO WS-ERROR-MSG.
030700 0225-EXIT.
030800     EXIT.
030900
031000 0226-SCAN-FOR-MINUS-PAREN.
031100     IF WS-CHAR(WS-SCAN-IDX) = "-"
031200         MOVE "YES" TO WS-HAS-MINUS-SW.
031300     IF WS-CHAR(WS-SCAN-IDX) = "(" AND WS-P1-POS = 0
031400         MOVE WS-SCAN-IDX TO WS-P1-POS.
031500     IF WS-CHAR(WS-SCAN-IDX) = "$" AND WS-P1-POS NOT = 0
031600             AND WS-P2-POS = 0
031700         MOVE WS-SCAN-IDX TO WS-P2-POS.
031800     IF WS-CHAR(WS-SCAN-IDX) = ")" AND WS-P2-POS NOT = 0
031900             AND WS-P3-POS = 0
032000         MOVE WS-SCAN-IDX TO WS-P3-POS.
032100     IF WS-P1-POS NOT = 0 AND WS-P2-POS NOT = 0 AND WS-P3-POS NOT = 0
032200         MOVE "YES" TO WS-HAS-PAREN-DOLLAR-SW.
032300 0226-EXIT.
032400     EXIT.
032500
032600 0230-CK-PARENS-MATCH.
032700     MOVE 0 TO WS-PAREN-DEPTH.
032800     MOVE "NO " TO WS-PARENS-BAD-SW.
032900     PERFORM 0231-SCAN-ONE-PAREN THRU 0231-EXIT
033000         VARYING WS-SCAN-IDX FROM 1 BY 1 UNTIL WS-SCAN-IDX > WS-TRIM-LEN.
033100     IF PARENS-ARE-BAD OR WS-PAREN-DEPTH NOT = 0
033200         MOVE "NO " TO WS-VALID-SW
033300         MOVE "Parathensis must match" TO WS-ERROR-MSG.
033400 0230-EXIT.
033500     EXIT.
033600
033700 0231-SCAN-ONE-PAREN.
033800     IF WS-CHAR(WS-SCAN-IDX) = "("
033900         ADD 1 TO WS-PAREN-DEPTH.
034000     IF WS-CHAR(WS-SCAN-IDX) = ")"
034100         SUBTRACT 1 FROM WS-PAREN-DEPTH
034200         IF WS-PAREN-DEPTH < 0
034300             MOVE "YES" TO WS-PARENS-BAD-SW.
034400 0231-EXIT.
034500     EXIT.
034600
034700 0235-CK-DECIMAL-DIGITS.
034800     MOVE 0 TO WS-DOT-POS.
034900     PERFORM 0236-FIND-DOT THRU 0236-EXIT
035000         VARYING WS-SCAN-IDX FROM 1 BY 1
035100         UNTIL WS-SCAN-IDX > WS-TRIM-LEN OR WS-DOT-POS NOT = 0.
035200     IF WS-DOT-POS = 0
035300         GO TO 0235-EXIT.
035400     MOVE 0 TO WS-FRAC-DIGIT-CT.
035500     MOVE "NO " TO WS-FRAC-STOP-SW.
035600     PERFORM 0237-COUNT-FRAC-DIGIT THRU 0237-EXIT
035700         VARYING WS-SCAN-IDX FROM WS-DOT-POS + 1 BY 1
035800         UNTIL WS-SCAN-IDX > WS-TRIM-LEN OR WS-FRAC-STOP-SW = "YES".
035900     IF WS-FRAC-DIGIT-CT = 1
036000         MOVE "NO " TO WS-VALID-SW
036100         MOVE "Must be either zero or two digits" TO WS-ERROR-MSG.
036200 0235-EXIT.
036300     EXIT.
036400
036500 0236-FIND-DOT.
036600     IF WS-CHAR(WS-SCAN-IDX) = "."
036700         MOVE WS-SCAN-IDX TO WS-DOT-POS.
036800 0236-EXIT.
036900     EXIT.
037000
037100 0237-COUNT-FRAC-DIGIT.
037200     IF WS-CHAR(WS-SCAN-IDX) IS NUMERIC
037300         ADD 1 TO WS-FRAC-DIGIT-CT
037400     ELSE
037500         MOVE "YES" TO WS-FRAC-STOP-SW.
037600 0237-EXIT.
037700     EXIT.
037800
037900 0240-CK-COMMA-PLACEMENT.
038000     MOVE 0 TO WS-COMMA-CT.
038100     PERFORM 0241-COUNT-COMMA THRU 0241-EXIT
038200         VARYING WS-SCAN-IDX FROM 1 BY 1 UNTIL WS-SCAN-IDX > WS-TRIM-LEN.
038300     IF WS-COMMA-CT = 0
038400         GO TO 0240-EXIT.
038500     PERFORM 0242-BUILD-COMMA-PREFIX THRU 0242-EXIT.
038600     PERFORM 0243-CK-COMMA-GROUPS THRU 0243-EXIT.
038700     IF NOT COMMA-PLACEMENT-OK
038800         MOVE "NO " TO WS-VALID-SW
038900         MOVE "Commas must be every three digits" TO WS-ERROR-MSG.
039000 0240-EXIT.
039100     EXIT.
039200
039300 0241-COUNT-COMMA.
039400     IF WS-CHAR(WS-SCAN-IDX) = ","
039500         ADD 1 TO WS-COMMA-CT.
039600 0241-EXIT.
039700     EXIT.
039800
039900 0242-BUILD-COMMA-PREFIX.
040000     MOVE "Y" TO WS-STRIP-DOLLAR-SW.
040100     MOVE "N" TO WS-STRIP-COMMA-SW.
040200     MOVE "Y" TO WS-STRIP-PAREN-SW.
040300     MOVE "Y" TO WS-STRIP-MINUS-SW.
040400     MOVE "N" TO WS-STRIP-DOT-SW.
040500     PERFORM 0280-STRIP-CHARS THRU 0280-EXIT.
040600     MOVE WS-STRIPPED-LEN TO WS-CC-PREFIX-LEN.
040700     MOVE 0 TO WS-DOT-POS.
040800     PERFORM 0236B-FIND-DOT-IN-PREFIX THRU 0236B-EXIT
040900         VARYING WS-SCAN-IDX FROM 1 BY 1
041000         UNTIL WS-SCAN-IDX > WS-CC-PREFIX-LEN OR WS-DOT-POS NOT = 0.
041100     IF WS-DOT-POS NOT = 0
041200         COMPUTE WS-CC-PREFIX-LEN = WS-DOT-POS - 1.
041300 0242-EXIT.
041400     EXIT.
041500
041600 0236B-FIND-DOT-IN-PREFIX.
041700     IF WS-STRIPPED-CHAR(WS-SCAN-IDX) = "."
041800         MOVE WS-SCAN-IDX TO WS-DOT-POS.
041900 0236B-EXIT.
042000     EXIT.
042100
042200 0243-CK-COMMA-GROUPS.
042300     MOVE "YES" TO WS-COMMA-OK-SW.
042400     COMPUTE WS-CC-DIGIT-CT = WS-CC-PREFIX-LEN - WS-COMMA-CT.
042500     IF WS-CC-DIGIT-CT NOT > 3
042600         MOVE "NO " TO WS-COMMA-OK-SW
042700         GO TO 0243-EXIT.
042800     MOVE 0 TO WS-CC-GROUP-LEN.
042900     MOVE 1 TO WS-CC-GROUP-IDX.
043000     PERFORM 0244-CK-ONE-COMMA-CHAR THRU 0244-EXIT
043100         VARYING WS-SCAN-IDX FROM 1 BY 1 UNTIL WS-SCAN-IDX > WS-CC-PREFIX-LEN.
043200     PERFORM 0246-CK-LAST-GROUP THRU 0246-EXIT.
043300 0243-EXIT.
043400     EXIT.
043500
043600 0244-CK-ONE-COMMA-CHAR.
043700     IF WS-STRIPPED-CHAR(WS-SCAN-IDX) = ","
043800         IF WS-CC-GROUP-IDX = 1
043900             IF WS-CC-GROUP-LEN < 1 OR WS-CC-GROUP-LEN > 3
044000                 MOVE "NO " TO WS-COMMA-OK-SW
044100             END-IF
044200         ELSE
044300             IF WS-CC-GROUP-LEN NOT = 3
044400                 MOVE "NO " TO WS-COMMA-OK-SW
044500             END-IF
044600         END-IF
044700         MOVE 0 TO WS-CC-GROUP-LEN
044800         ADD 1 TO WS-CC-GROUP-IDX
044900     ELSE
045000         ADD 1 TO WS-CC-GROUP-LEN.
045100 0244-EXIT.
045200     EXIT.
045300
045400 0246-CK-LAST-GROUP.
045500     IF WS-CC-GROUP-IDX = 1
045600         IF WS-CC-GROUP-LEN < 1 OR WS-CC-GROUP-LEN > 3
045700             MOVE "NO " TO WS-COMMA-OK-SW
045800         END-IF
045900     ELSE
046000         IF WS-CC-GROUP-LEN NOT = 3
046100             MOVE "NO " TO WS-COMMA-OK-SW
046200         END-IF.
046300 0246-EXIT.
046400     EXIT.
046500
046600 0245-CK-CHAR-ORDER.
046700     MOVE "NO " TO WS-CHAR-ORDER-BAD-SW.
046800     MOVE 0 TO WS-FIRST-DIGIT-POS, WS-LAST-DIGIT-POS.
046900     PERFORM 0247-FIND-DIGIT-BOUNDS THRU 0247-EXIT
047000         VARYING WS-SCAN-IDX FROM 1 BY 1 UNTIL WS-SCAN-IDX > WS-TRIM-LEN.
047100     IF WS-FIRST-DIGIT-POS = 0
047200         GO TO 0245-EXIT.
047300     PERFORM 0248-CK-DOLLAR-AFTER-DIGIT THRU 0248-EXIT
047400         VARYING WS-SCAN-IDX FROM WS-FIRST-DIGIT-POS + 1 BY 1
047500         UNTIL WS-SCAN-IDX > WS-TRIM-LEN.
047600     IF WS-LAST-DIGIT-POS > WS-FIRST-DIGIT-POS + 1
047700         PERFORM 0249-CK-PAREN-BETWEEN THRU 0249-EXIT
047800             VARYING WS-SCAN-IDX FROM WS-FIRST-DIGIT-POS + 1 BY 1
047900             UNTIL WS-SCAN-IDX > WS-LAST-DIGIT-POS - 1.
048000     IF CHAR-ORDER-IS-BAD
048100         MOVE "NO " TO WS-VALID-SW
048200         MOVE "Characters in incorrect order" TO WS-ERROR-MSG.
048300 0245-EXIT.
048400     EXIT.
048500
048600 0247-FIND-DIGIT-BOUNDS.
048700     IF WS-CHAR(WS-SCAN-IDX) IS NUMERIC
048800         IF WS-FIRST-DIGIT-POS = 0
048900             MOVE WS-SCAN-IDX TO WS-FIRST-DIGIT-POS
049000         END-IF
049100         MOVE WS-SCAN-IDX TO WS-LAST-DIGIT-POS.
049200 0247-EXIT.
049300     EXIT.
049400
049500 0248-CK-DOLLAR-AFTER-DIGIT.
049600     IF WS-CHAR(WS-SCAN-IDX) = "$"
049700         MOVE "YES" TO WS-CHAR-ORDER-BAD-SW.
049800 0248-EXIT.
049900     EXIT.
050000
050100 0249-CK-PAREN-BETWEEN.
050200     IF WS-CHAR(WS-SCAN-IDX) = "(" OR WS-CHAR(WS-SCAN-IDX) = ")"
050300         MOVE "YES" TO WS-CHAR-ORDER-BAD-SW.
050400 0249-EXIT.
050500     EXIT.
050600
050700 0250-CK-NON-NUMERIC.
050800     MOVE "Y" TO WS-STRIP-DOLLAR-SW.
050900     MOVE "Y" TO WS-STRIP-COMMA-SW.
051000     MOVE "Y" TO WS-STRIP-PAREN-SW.
051100     MOVE "Y" TO WS-STRIP-MINUS-SW.
051200     MOVE "Y" TO WS-STRIP-DOT-SW.
051300     PERFORM 0280-STRIP-CHARS THRU 0280-EXIT.
051400     MOVE "NO " TO WS-NONDIGIT-FOUND-SW.
051500     IF WS-STRIPPED-LEN = 0
051600         MOVE "YES" TO WS-NONDIGIT-FOUND-SW
051700     ELSE
051800         PERFORM 0251-CK-STRIPPED-DIGIT THRU 0251-EXIT
051900             VARYING WS-SCAN-IDX FROM 1 BY 1
052000             UNTIL WS-SCAN-IDX > WS-STRIPPED-LEN.
052100     IF WS-NONDIGIT-FOUND-SW = "YES"
052200         MOVE "NO " TO WS-VALID-SW
052300         PERFORM 0252-SCAN-FOR-LETTER THRU 0252-EXIT
052400         IF TEXT-HAS-LETTER
052500             MOVE "Contains non-numeric" TO WS-ERROR-MSG
052600         ELSE
052700             MOVE "Non-numeric" TO WS-ERROR-MSG.
052800 0250-EXIT.
052900     EXIT.
053000
053100 0251-CK-STRIPPED-DIGIT.
053200     IF WS-STRIPPED-CHAR(WS-SCAN-IDX) NOT NUMERIC
053300         MOVE "YES" TO WS-NONDIGIT-FOUND-SW.
053400 0251-EXIT.
053500     EXIT.
053600
053700 0252-SCAN-FOR-LETTER.
053800     MOVE "NO " TO WS-HAS-LETTER-SW.
053900     PERFORM 0253-CK-ONE-LETTER THRU 0253-EXIT
054000         VARYING WS-SCAN-IDX FROM 1 BY 1 UNTIL WS-SCAN-IDX > WS-TRIM-LEN.
054100 0252-EXIT.
054200     EXIT.
054300
054400 0253-CK-ONE-LETTER.
054500     IF (WS-CHAR(WS-SCAN-IDX) NOT < "A" AND WS-CHAR(WS-SCAN-IDX) NOT > "Z")
054600         OR (WS-CHAR(WS-SCAN-IDX) NOT < "a" AND WS-CHAR(WS-SCAN-IDX) NOT > "z")
054700         MOVE "YES" TO WS-HAS-LETTER-SW.
054800 0253-EXIT.
054900     EXIT.
055000
055100******************************************************************
055200*    0280 SERIES - GENERAL PURPOSE CHARACTER-STRIP ROUTINE.       *
055300*    SET THE WS-STRIP-xxxx-SW SWITCHES BEFORE CALLING.            *
055400******************************************************************
055500 0280-STRIP-CHARS SECTION.
055600
055700 0280-STRIP-CHARS.
055800     MOVE SPACES TO WS-STRIPPED.
055900     MOVE 0 TO WS-STRIPPED-LEN.
056000     PERFORM 0281-STRIP-ONE-CHAR THRU 0281-EXIT
056100         VARYING WS-SCAN-IDX FROM 1 BY 1 UNTIL WS-SCAN-IDX > WS-TRIM-LEN.
056200 0280-EXIT.
056300     EXIT.
056400
056500 0281-STRIP-ONE-CHAR.
056600     MOVE "NO " TO WS-SKIP-THIS-CHAR-SW.
056700     IF WS-STRIP-DOLLAR-SW = "Y" AND WS-CHAR(WS-SCAN-IDX) = "$"
056800         MOVE "YES" TO WS-SKIP-THIS-CHAR-SW.
056900     IF WS-STRIP-COMMA-SW = "Y" AND WS-CHAR(WS-SCAN-IDX) = ","
057000         MOVE "YES" TO WS-SKIP-THIS-CHAR-SW.
057100     IF WS-STRIP-PAREN-SW = "Y"
057200          AND (WS-CHAR(WS-SCAN-IDX) = "(" OR WS-CHAR(WS-SCAN-IDX) = ")")
057300         MOVE "YES" TO WS-SKIP-THIS-CHAR-SW.
057400     IF WS-STRIP-MINUS-SW = "Y" AND WS-CHAR(WS-SCAN-IDX) = "-"
057500         MOVE "YES" TO WS-SKIP-THIS-CHAR-SW.
057600     IF WS-STRIP-DOT-SW = "Y" AND WS-CHAR(WS-SCAN-IDX) = "."
057700         MOVE "YES" TO WS-SKIP-THIS-CHAR-SW.
057800     IF WS-SKIP-THIS-CHAR-SW = "NO "
057900         ADD 1 TO WS-STRIPPED-LEN
058000         MOVE WS-CHAR(WS-SCAN-IDX) TO WS-STRIPPED-CHAR(WS-STRIPPED-LEN).
058100 0281-EXIT.
058200     EXIT.
058300
058400******************************************************************
058500*    0300 SERIES - PARSE A VALID AMOUNT TO SIGNED PACKED DECIMAL  *
058600******************************************************************
058700 0300-PARSE-AMOUNT SECTION.
058800
058900 0300-PARSE-AMOUNT.
059000     MOVE "NO " TO WS-SIGN-NEGATIVE-SW.
059100     IF WS-CHAR(1) = "(" OR WS-CHAR(1) = "-"
059200         MOVE "YES" TO WS-SIGN-NEGATIVE-SW.
059300     MOVE "Y" TO WS-STRIP-DOLLAR-SW.
059400     MOVE "Y" TO WS-STRIP-COMMA-SW.
059500     MOVE "Y" TO WS-STRIP-PAREN-SW.
059600     MOVE "Y" TO WS-STRIP-MINUS-SW.
059700     MOVE "N" TO WS-STRIP-DOT-SW.
059800     PERFORM 0280-STRIP-CHARS THRU 0280-EXIT.
059900     MOVE 0 TO WS-DOT-POS.
060000     PERFORM 0236B-FIND-DOT-IN-PREFIX THRU 0236B-EXIT
060100         VARYING WS-SCAN-IDX FROM 1 BY 1
060200         UNTIL WS-SCAN-IDX > WS-STRIPPED-LEN OR WS-DOT-POS NOT = 0.
060300     IF WS-DOT-POS = 0
060400         MOVE WS-STRIPPED-LEN TO WS-WHOLE-LEN
060500         MOVE 0 TO WS-FRAC-LEN
060600     ELSE
060700         COMPUTE WS-WHOLE-LEN = WS-DOT-POS - 1
060800         COMPUTE WS-FRAC-LEN = WS-STRIPPED-LEN - WS-DOT-POS.
060900     MOVE "00000000000" TO WS-AMT-BUF.
061000     IF WS-WHOLE-LEN > 0
061100         COMPUTE WS-WHOLE-START = 10 - WS-WHOLE-LEN
061200         MOVE WS-STRIPPED(1:WS-WHOLE-LEN)
061300                              TO WS-AMT-BUF(WS-WHOLE-START:WS-WHOLE-LEN).
061400     IF WS-FRAC-LEN NOT = 0
061500         MOVE WS-STRIPPED(WS-DOT-POS + 1:1) TO WS-AMT-BUF(10:1)
061600         IF WS-FRAC-LEN > 1
061700             MOVE WS-STRIPPED(WS-DOT-POS + 2:1) TO WS-AMT-BUF(11:1).
061800     IF AMOUNT-IS-NEGATIVE
061900         COMPUTE DOLLAR-AMOUNT = WS-AMT-NUM * -1
062000     ELSE
062100         MOVE WS-AMT-NUM TO DOLLAR-AMOUNT.
062200 0300-EXIT.
062300     EXIT.
062400
062500 0400-POST-RUNNING-TOTAL SECTION.
062600
062700 0400-POST-RUNNING-TOTAL.
062800     ADD DOLLAR-AMOUNT TO WS-RUNNING-TOTAL.
062900     ADD 1 TO WS-RUNNING-COUNT.
063000 0400-EXIT.
063100     EXIT.
063200
063300 0600-WRITE-RESULT SECTION.
063400
063500 0600-WRITE-RESULT.
063600     MOVE SPACES TO DOLLAR-RESULT-RECORD.
063650     MOVE WS-TEXT TO DOLLAR-TEXT-OUT.
063700     IF AMOUNT-IS-VALID
063800         MOVE "Y" TO DOLLAR-VALID-FLAG
063900     ELSE
064000         MOVE "N" TO DOLLAR-VALID-FLAG
064100         MOVE 0 TO DOLLAR-AMOUNT.
064200     MOVE WS-ERROR-MSG TO DOLLAR-ERROR-MESSAGE.
064300     MOVE WS-RUNNING-TOTAL TO DOLLAR-RUNNING-TOTAL.
064400     MOVE WS-RUNNING-COUNT TO DOLLAR-RUNNING-COUNT.
064600     WRITE DOLLAR-RESULT-RECORD.
064700     ADD 1 TO WS-RECORDS-WRTN-CTR.
064800 0600-EXIT.
064900     EXIT.
065000
065100 0900-CLOSE-FILES.
065200     CLOSE DOLLAR-IN.
065300     CLOSE DOLLAR-OUT.
065400 0900-EXIT.
065500     EXIT.
065600
065700 0950-DISPLAY-PROG-DIAG.
065800     DISPLAY "DOLRVAL RUN " RUNSTAMP-MM "/" RUNSTAMP-DD "/"
065900         RUNSTAMP-CC RUNSTAMP-YY.
066000     DISPLAY "RECORDS READ  = " WS-RECORDS-READ-CTR.
066100     DISPLAY "RECORDS VALID = " WS-RECORDS-VALID-CTR.
066200     DISPLAY "RECORDS WRITE = " WS-RECORDS-WRTN-CTR.
066300 0950-EXIT.
066400     EXIT.
