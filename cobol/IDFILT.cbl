000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  IDFILT.
000300 AUTHOR. C R WEBB.
000400 INSTALLATION. COBOL DEV CENTER.
000500 DATE-WRITTEN. 05/02/91.
000600 DATE-COMPILED. 05/02/91.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM LOADS A KEY/VALUE DATA FILE INTO AN
001300*          IN-MEMORY TABLE (THE LOAD PASS APPLIES NO EDITS AT
001400*          ALL -- A BAD KEY LOADED HERE JUST NEVER MATCHES
001500*          ANYTHING LATER), THEN READS A SECOND FILE OF FILTER
001600*          REQUEST KEYS, EDITS EACH REQUESTED KEY, AND FOR EVERY
001700*          VALID KEY SCANS THE FULL TABLE SUMMING THE VALUE
001800*          FIELD FOR EVERY MATCHING RECORD.
001900*
002000*          THE TABLE IS SIZED FOR UP TO 2000 LOADED RECORDS.  IF
002100*          THE LOAD FILE EVER EXCEEDS THAT THE LOAD PHASE SETS
002200*          THE TABLE-FULL SWITCH, WARNS ON SYSOUT, AND STOPS
002210*          READING FURTHER LOAD RECORDS -- SEE 0180-EXIT.
002300*
002400******************************************************************
002500
002600           LOAD FILE            -  IDDATAIN
002700
002800           REQUEST FILE         -  IDREQIN
002900
003000           OUTPUT FILE PRODUCED -  IDFILTOUT
003100
003200           DUMP FILE            -  SYSOUT
003300
003400******************************************************************
003500*    CHANGE LOG                                                  *
003600******************************************************************
003700*    05/02/91  CRW  ORIGINAL PROGRAM WRITTEN.                    *
003800*    09/17/92  CRW  RAISED TABLE SIZE FROM 500 TO 2000 ENTRIES   *
003900*                   AFTER AN ABEND ON THE QUARTERLY LOAD.        *
004000*    01/23/96  DPS  KEY-LENGTH EDITS SPLIT INTO SEPARATE TOO-    *
004100*                   SHORT / TOO-LONG PARAGRAPHS PER REQUEST OF   *
004200*                   THE HELP DESK (CLEARER ERROR NOTES).         *
004300*    03/09/99  KMH  Y2K - RUNSTAMP CENTURY WINDOW LOGIC ADDED.   *
004400*    08-14-01  KMH  CONFIRMED LOAD PASS DELIBERATELY DOES NOT    *
004500*                   EDIT ID-KEY -- BAD KEYS ARE FILTERED OUT     *
004600*                   NATURALLY BECAUSE THEY NEVER MATCH A VALID   *
004700*                   REQUEST KEY.  NO CHANGE MADE, NOTE ONLY.     *
004800******************************************************************
004900
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER. IBM-390.
005300 OBJECT-COMPUTER. IBM-390.
005400 SPECIAL-NAMES.
005500     C01 IS NEXT-PAGE.
005600
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900     SELECT ID-DATA-IN
006000     ASSIGN TO UT-S-IDDATIN
006100       ORGANIZATION IS LINE SEQUENTIAL
006200       FILE STATUS IS WS-IDDATIN-STATUS.
006300
006400     SELECT ID-FILTER-REQUEST-IN
006500     ASSIGN TO UT-S-IDREQIN
006600       ORGANIZATION IS LINE SEQUENTIAL
006700       FILE STATUS IS WS-IDREQIN-STATUS.
006800
006900     SELECT ID-FILTER-OUT
007000     ASSIGN TO UT-S-IDFOUT
007100       ORGANIZATION IS LINE SEQUENTIAL
007200       FILE STATUS IS WS-IDFOUT-STATUS.
007300
007400 DATA DIVISION.
007500 FILE SECTION.
007600
007700 FD  ID-DATA-IN
007800     RECORDING MODE IS F
007900     LABEL RECORDS ARE STANDARD
008000     DATA RECORD IS ID-DATA-RECORD.
008100 01  ID-DATA-RECORD.
008200     05  ID-KEY                       PIC X(05).
008300     05  ID-VALUE                     PIC S9(07).
008310 01  ID-DATA-DUMP-RECORD REDEFINES ID-DATA-RECORD.
008320     05  ID-DATA-DUMP-TEXT            PIC X(12).
008400
008500 FD  ID-FILTER-REQUEST-IN
008600     RECORDING MODE IS F
008700     LABEL RECORDS ARE STANDARD
008800     DATA RECORD IS FILTER-REQUEST-RECORD.
008900 01  FILTER-REQUEST-RECORD.
009000     05  FILTER-REQUEST-KEY           PIC X(05).
009100
009200 FD  ID-FILTER-OUT
009300     RECORDING MODE IS F
009400     LABEL RECORDS ARE STANDARD
009500     DATA RECORD IS ID-FILTER-RESULT-RECORD.
009600 01  ID-FILTER-RESULT-RECORD.
009700     05  FILTER-KEY                   PIC X(05).
009800     05  FILTER-KEY-VALID-FLAG        PIC X(01).
009900     05  FILTER-KEY-NOTES             PIC X(20).
010000     05  FILTER-SUM                   PIC S9(09).
010100     05  FILTER-MATCH-COUNT           PIC 9(05).
010200     05  FILLER                       PIC X(10).
010300
010400 WORKING-STORAGE SECTION.
010500
010600 COPY RUNSTAMP.
010700
010800 01  WS-FILE-STATUSES.
010900     05  WS-IDDATIN-STATUS            PIC X(02) VALUE SPACES.
011000     05  WS-IDREQIN-STATUS            PIC X(02) VALUE SPACES.
011100     05  WS-IDFOUT-STATUS             PIC X(02) VALUE SPACES.
011200
011300 01  WS-SWITCHES.
011400     05  WS-EOF-IDDATIN-SW            PIC X(03) VALUE "NO ".
011500         88  EOF-IDDATIN                          VALUE "YES".
011600     05  WS-EOF-IDREQIN-SW            PIC X(03) VALUE "NO ".
011700         88  EOF-IDREQIN                          VALUE "YES".
011800     05  WS-KEY-VALID-SW              PIC X(03) VALUE "YES".
011900         88  KEY-IS-VALID                          VALUE "YES".
012000     05  WS-TABLE-FULL-SW             PIC X(03) VALUE "NO ".
012100         88  TABLE-IS-FULL                         VALUE "YES".
012200
012300*
012310*    THE TABLE-POSITION FIELDS BELOW ARE CARRIED AS STANDALONE
012320*    77-LEVEL ITEMS, THE SAME WAY THIS SHOP CARRIES A LONE
012330*    SUBSCRIPT OR RUN COUNTER THAT DOES NOT BELONG TO ANY ONE
012340*    RECORD GROUP.
012350 77  WS-TABLE-COUNT                   PIC 9(05) COMP VALUE 0.
012360 77  WS-TABLE-IDX                     PIC 9(05) COMP VALUE 0.
012370
012380 01  WS-ACCUMULATORS.
012600     05  WS-RECORDS-LOADED-CTR        PIC 9(05) COMP VALUE 0.
012700     05  WS-REQUESTS-READ-CTR         PIC 9(05) COMP VALUE 0.
012800     05  WS-RESULTS-WRTN-CTR          PIC 9(05) COMP VALUE 0.
012900     05  WS-MATCH-SUM                 PIC S9(09) COMP-3 VALUE 0.
013000     05  WS-MATCH-COUNT               PIC 9(05) COMP VALUE 0.
013100     05  WS-KEY-LEN                   PIC 9(02) COMP VALUE 0.
013200
013300 01  WS-ID-TABLE.
013400     05  WS-ID-ENTRY OCCURS 2000 TIMES.
013500         10  WS-ID-ENTRY-KEY          PIC X(05).
013600         10  WS-ID-ENTRY-VALUE        PIC S9(07).
013700
013800 01  WS-REQUEST-KEY-WORK.
013900     05  WS-REQUEST-KEY               PIC X(05).
014000 01  WS-REQUEST-KEY-CHAR-TABLE REDEFINES WS-REQUEST-KEY-WORK.
014100     05  WS-REQUEST-KEY-CHAR OCCURS 5 TIMES
014200                                      PIC X(01).
014300
014400 01  WS-KEY-NOTES                     PIC X(20) VALUE SPACES.
014500
014600 01  WS-ID-ENTRY-1-VIEW REDEFINES WS-ID-TABLE.
014700     05  FILLER                       PIC X(05).
014800     05  WS-ID-ENTRY-1-VALUE          PIC S9(07).
014900     05  FILLER                       PIC X(11988).
015000
015100 PROCEDURE DIVISION.
015200
015300 0100-MAINLINE SECTION.
015400
015500 0100-MAINLINE.
015600     PERFORM 0150-HOUSEKEEPING THRU 0150-EXIT.
015700     PERFORM 0180-LOAD-TABLE THRU 0180-EXIT
015800         UNTIL EOF-IDDATIN OR TABLE-IS-FULL.
015900     PERFORM 0250-FILTER-ONE-REQUEST THRU 0250-EXIT
016000         UNTIL EOF-IDREQIN.
016100     PERFORM 0900-CLOSE-FILES THRU 0900-EXIT.
016200     PERFORM 0950-DISPLAY-PROG-DIAG THRU 0950-EXIT.
016300     MOVE ZERO TO RETURN-CODE.
016400     GOBACK.
016500
016600 0100-EXIT.
016700     EXIT.
016800
016900 0150-HOUSEKEEPING.
017000     ACCEPT RUNSTAMP-DATE FROM DATE.
017100     ACCEPT RUNSTAMP-TIME FROM TIME.
017200     IF RUNSTAMP-YY < 50
017300         MOVE 20 TO RUNSTAMP-CC
017400     ELSE
017500         MOVE 19 TO RUNSTAMP-CC.
017600     OPEN INPUT ID-DATA-IN.
017700     OPEN INPUT ID-FILTER-REQUEST-IN.
017800     OPEN OUTPUT ID-FILTER-OUT.
017900 0150-EXIT.
018000     EXIT.
018100
018200******************************************************************
018300*    0180 SERIES - LOAD PASS.  NO EDITING IS DONE ON A LOADED     *
018400*    RECORD -- A BAD KEY SITS IN THE TABLE UNTIL IT SIMPLY NEVER  *
018500*    MATCHES A VALID FILTER REQUEST KEY.                          *
018600******************************************************************
018700 0180-LOAD-TABLE SECTION.
018800
018900 0180-LOAD-TABLE.
019000     READ ID-DATA-IN
019100         AT END MOVE "YES" TO WS-EOF-IDDATIN-SW
019200     END-READ.
019300     IF EOF-IDDATIN
019400         GO TO 0180-EXIT.
019500     IF WS-TABLE-COUNT NOT < 2000
019600         MOVE "YES" TO WS-TABLE-FULL-SW
019700         DISPLAY "IDFILT - ID-DATA-IN TABLE FULL AT 2000 ENTRIES"
019800         GO TO 0180-EXIT.
020000     ADD 1 TO WS-TABLE-COUNT.
020100     MOVE ID-KEY   TO WS-ID-ENTRY-KEY(WS-TABLE-COUNT).
020200     MOVE ID-VALUE TO WS-ID-ENTRY-VALUE(WS-TABLE-COUNT).
020300     ADD 1 TO WS-RECORDS-LOADED-CTR.
020400 0180-EXIT.
020500     EXIT.
020600
020700******************************************************************
020800*    0200 SERIES - EDIT ONE FILTER REQUEST KEY                    *
020900******************************************************************
021000 0200-EDIT-KEY SECTION.
021100
021200 0200-EDIT-KEY.
021300     MOVE "YES" TO WS-KEY-VALID-SW.
021400     MOVE SPACES TO WS-KEY-NOTES.
021500     IF WS-REQUEST-KEY = SPACES
021600         MOVE "NO " TO WS-KEY-VALID-SW
021700         MOVE "ID cannot be null" TO WS-KEY-NOTES
021800         GO TO 0200-EXIT.
021900     PERFORM 0205-CALC-KEY-LEN THRU 0205-EXIT.
022000     IF WS-KEY-LEN < 5
022100         MOVE "NO " TO WS-KEY-VALID-SW
022200         MOVE "Too short" TO WS-KEY-NOTES
022300         GO TO 0200-EXIT.
022400     IF WS-KEY-LEN > 5
022500         MOVE "NO " TO WS-KEY-VALID-SW
022600         MOVE "Too long" TO WS-KEY-NOTES
022700         GO TO 0200-EXIT.
022800     IF WS-REQUEST-KEY-CHAR(1) NOT = "Q"
022900         MOVE "NO " TO WS-KEY-VALID-SW
023000         MOVE "Must begin with Q" TO WS-KEY-NOTES.
023100 0200-EXIT.
023200     EXIT.
023300
023400 0205-CALC-KEY-LEN.
023500     MOVE 0 TO WS-KEY-LEN.
023600     PERFORM 0206-TEST-KEY-CHAR THRU 0206-EXIT
023700         VARYING WS-TABLE-IDX FROM 5 BY -1
023800         UNTIL WS-TABLE-IDX = 0 OR WS-KEY-LEN NOT = 0.
023900 0205-EXIT.
024000     EXIT.
024100
024200 0206-TEST-KEY-CHAR.
024300     IF WS-REQUEST-KEY-CHAR(WS-TABLE-IDX) NOT = SPACE
024400         MOVE WS-TABLE-IDX TO WS-KEY-LEN.
024500 0206-EXIT.
024600     EXIT.
024700
024800******************************************************************
024900*    0220 SERIES - LINEAR SCAN OF THE FULL LOADED TABLE TO SUM    *
025000*    ID-VALUE FOR EVERY ENTRY THAT MATCHES THE REQUEST KEY.       *
025100*    THIS BUILD HAS NO ISAM HANDLER SO THE TABLE IS NOT KEYED.    *
025200******************************************************************
025300 0220-SUM-MATCHES SECTION.
025400
025500 0220-SUM-MATCHES.
025600     MOVE 0 TO WS-MATCH-SUM.
025700     MOVE 0 TO WS-MATCH-COUNT.
025800     PERFORM 0225-CK-ONE-ENTRY THRU 0225-EXIT
025900         VARYING WS-TABLE-IDX FROM 1 BY 1 UNTIL WS-TABLE-IDX > WS-TABLE-COUNT.
026000 0220-EXIT.
026100     EXIT.
026200
026300 0225-CK-ONE-ENTRY.
026400     IF WS-ID-ENTRY-KEY(WS-TABLE-IDX) = WS-REQUEST-KEY
026500         ADD WS-ID-ENTRY-VALUE(WS-TABLE-IDX) TO WS-MATCH-SUM
026600         ADD 1 TO WS-MATCH-COUNT.
026700 0225-EXIT.
026800     EXIT.
026900
027000 0250-FILTER-ONE-REQUEST SECTION.
027100
027200 0250-FILTER-ONE-REQUEST.
027300     READ ID-FILTER-REQUEST-IN
027400         AT END MOVE "YES" TO WS-EOF-IDREQIN-SW
027500     END-READ.
027600     IF EOF-IDREQIN
027700         GO TO 0250-EXIT.
027800     ADD 1 TO WS-REQUESTS-READ-CTR.
027900     MOVE FILTER-REQUEST-KEY TO WS-REQUEST-KEY.
028000     PERFORM 0200-EDIT-KEY THRU 0200-EXIT.
028100     IF KEY-IS-VALID
028200         PERFORM 0220-SUM-MATCHES THRU 0220-EXIT
028300     ELSE
028400         MOVE 0 TO WS-MATCH-SUM
028500         MOVE 0 TO WS-MATCH-COUNT.
028600     PERFORM 0600-WRITE-RESULT THRU 0600-EXIT.
028700 0250-EXIT.
028800     EXIT.
028900
029000 0600-WRITE-RESULT SECTION.
029100
029200 0600-WRITE-RESULT.
029300     MOVE SPACES TO ID-FILTER-RESULT-RECORD.
029400     MOVE WS-REQUEST-KEY TO FILTER-KEY.
029500     IF KEY-IS-VALID
029600         MOVE "Y" TO FILTER-KEY-VALID-FLAG
029700     ELSE
029800         MOVE "N" TO FILTER-KEY-VALID-FLAG.
029900     MOVE WS-KEY-NOTES TO FILTER-KEY-NOTES.
030000     MOVE WS-MATCH-SUM TO FILTER-SUM.
030100     MOVE WS-MATCH-COUNT TO FILTER-MATCH-COUNT.
030200     WRITE ID-FILTER-RESULT-RECORD.
030300     ADD 1 TO WS-RESULTS-WRTN-CTR.
030400 0600-EXIT.
030500     EXIT.
030600
030700 0900-CLOSE-FILES.
030800     CLOSE ID-DATA-IN.
030900     CLOSE ID-FILTER-REQUEST-IN.
031000     CLOSE ID-FILTER-OUT.
031100 0900-EXIT.
031200     EXIT.
031300
031400 0950-DISPLAY-PROG-DIAG.
031500     DISPLAY "IDFILT  RUN " RUNSTAMP-MM "/" RUNSTAMP-DD "/"
031600         RUNSTAMP-CC RUNSTAMP-YY.
031700     DISPLAY "RECORDS LOADED= " WS-RECORDS-LOADED-CTR.
031800     DISPLAY "REQUESTS READ = " WS-REQUESTS-READ-CTR.
031900     DISPLAY "RESULTS WRITE = " WS-RESULTS-WRTN-CTR.
032000 0950-EXIT.
032100     EXIT.
