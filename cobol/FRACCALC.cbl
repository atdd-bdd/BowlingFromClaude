000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  FRACCALC.
000300 AUTHOR. W H DUNBAR.
000400 INSTALLATION. COBOL DEV CENTER.
000500 DATE-WRITTEN. 11/19/88.
000600 DATE-COMPILED. 11/19/88.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM EVALUATES ONE FRACTION ARITHMETIC
001300*          EXPRESSION PER INPUT RECORD.  AN EXPRESSION IS A
001400*          STRING OF OPERANDS SEPARATED BY " + " OR " * "
001500*          (FOR EXAMPLE  1/2 + 3 4/5 * 2/3 ).  EACH OPERAND MAY
001600*          BE A MIXED NUMBER (W N/D), A SIMPLE FRACTION (N/D)
001700*          OR A WHOLE NUMBER (N).
001800*
001900*          THE EXPRESSION IS EVALUATED STRICTLY LEFT TO RIGHT --
002000*          THERE IS NO OPERATOR PRECEDENCE IN THIS SHOP'S
002100*          FRACTION NOTATION -- REDUCING TO LOWEST TERMS AFTER
002200*          EVERY ADD OR MULTIPLY STEP.
002300*
002400******************************************************************
002500*
002600*          INPUT FILE           -  FRACIN
002700*          OUTPUT FILE PRODUCED -  FRACOUT
002800*          DUMP FILE            -  SYSOUT
002900*
003000******************************************************************
003100*    CHANGE LOG                                                  *
003200******************************************************************
003300*    11/19/88  WHD  ORIGINAL PROGRAM WRITTEN.                    *
003400*    04/02/90  WHD  ADDED MIXED-NUMBER OPERAND FORM (W N/D).     *
003500*    08/25/93  RCJ  GCD REDUCTION MOVED TO ITS OWN PARAGRAPH SO  *
003600*                   BOTH THE ADD STEP AND THE MULTIPLY STEP CAN  *
003700*                   SHARE IT (PREVIOUSLY DUPLICATED IN BOTH).    *
003800*    03/09/99  KMH  Y2K - RUNSTAMP CENTURY WINDOW LOGIC ADDED.   *
003900*    07-02-01  KMH  ZERO DENOMINATOR ON ANY OPERAND NOW FAILS    *
004000*                   THE WHOLE EXPRESSION INSTEAD OF JUST         *
004100*                   ZEROING THAT ONE TERM -- PER HELP DESK       *
004200*                   TICKET 4471.                                 *
004300******************************************************************
004400
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER. IBM-390.
004800 OBJECT-COMPUTER. IBM-390.
004900 SPECIAL-NAMES.
005000     C01 IS NEXT-PAGE.
005100
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400     SELECT FRACTION-IN
005500     ASSIGN TO UT-S-FRACIN
005600       ORGANIZATION IS LINE SEQUENTIAL
005700       FILE STATUS IS WS-FRACIN-STATUS.
005800
005900     SELECT FRACTION-OUT
006000     ASSIGN TO UT-S-FRACOUT
006100       ORGANIZATION IS LINE SEQUENTIAL
006200       FILE STATUS IS WS-FRACOUT-STATUS.
006300
006400 DATA DIVISION.
006500 FILE SECTION.
006600
006700 FD  FRACTION-IN
006800     RECORDING MODE IS F
006900     LABEL RECORDS ARE STANDARD
007000     DATA RECORD IS FRACTION-EXPR-RECORD.
007100 01  FRACTION-EXPR-RECORD.
007200     05  FRACTION-EXPRESSION          PIC X(60).
007300
007400 FD  FRACTION-OUT
007500     RECORDING MODE IS F
007600     LABEL RECORDS ARE STANDARD
007700     DATA RECORD IS FRACTION-RESULT-RECORD.
007800 01  FRACTION-RESULT-RECORD.
007900     05  FRACTION-EXPRESSION-OUT      PIC X(60).
008000     05  FRACTION-VALID-FLAG          PIC X(01).
008100     05  FRACTION-RESULT-NUM          PIC S9(12).
008200     05  FRACTION-RESULT-DEN          PIC S9(12).
008300     05  FRACTION-RESULT-DISPLAY      PIC X(30).
008400     05  FILLER                       PIC X(10).
008500
008600 WORKING-STORAGE SECTION.
008700
008800 COPY RUNSTAMP.
008900
009000 01  WS-FILE-STATUSES.
009100     05  WS-FRACIN-STATUS             PIC X(02) VALUE SPACES.
009200     05  WS-FRACOUT-STATUS            PIC X(02) VALUE SPACES.
009300
009400 01  WS-SWITCHES.
009500     05  WS-EOF-FRACIN-SW             PIC X(03) VALUE "NO ".
009600         88  EOF-FRACIN                            VALUE "YES".
009700     05  WS-EXPR-VALID-SW             PIC X(03) VALUE "YES".
009800         88  EXPR-IS-VALID                          VALUE "YES".
009900     05  WS-IN-TOKEN-SW               PIC X(03) VALUE "NO ".
010000         88  SCAN-IN-TOKEN                          VALUE "YES".
010100     05  WS-CONV-VALID-SW             PIC X(03) VALUE "YES".
010200         88  CONV-IS-VALID                          VALUE "YES".
010300*
010310*    THE RUN COUNTERS BELOW ARE CARRIED AS STANDALONE 77-LEVEL
010320*    ITEMS SINCE THEY ARE END-OF-JOB DIAGNOSTIC TOTALS ONLY AND
010330*    DO NOT BELONG TO THE PER-EXPRESSION WORK-FIELD GROUP.
010340 77  WS-RECORDS-READ-CTR              PIC 9(05) COMP VALUE 0.
010350 77  WS-RECORDS-VALID-CTR             PIC 9(05) COMP VALUE 0.
010360
010400 01  WS-ACCUMULATORS.
010700     05  WS-RECORDS-WRTN-CTR          PIC 9(05) COMP VALUE 0.
010800     05  WS-SCAN-IDX                  PIC 9(03) COMP VALUE 0.
010900     05  WS-TOKEN-IDX                 PIC 9(03) COMP VALUE 0.
011000     05  WS-TOKEN-COUNT               PIC 9(03) COMP VALUE 0.
011100     05  WS-TOKEN-START               PIC 9(03) COMP VALUE 0.
011200     05  WS-TRIM-LEN                  PIC 9(03) COMP VALUE 0.
011300     05  WS-EMIT-START                PIC 9(03) COMP VALUE 0.
011400     05  WS-EMIT-END                  PIC 9(03) COMP VALUE 0.
011500     05  WS-OPERAND-LEN               PIC 9(02) COMP VALUE 0.
011600     05  WS-PARSE-IDX                 PIC 9(02) COMP VALUE 0.
011700     05  WS-PARSE-SPACE-POS           PIC 9(02) COMP VALUE 0.
011800     05  WS-PARSE-SLASH-POS           PIC 9(02) COMP VALUE 0.
011900     05  WS-DISPLAY-START             PIC 9(02) COMP VALUE 0.
012000     05  WS-DISPLAY-LEN               PIC 9(02) COMP VALUE 0.
012100     05  WS-DUMMY-QUOT                PIC 9(09) COMP VALUE 0.
012200
012300******************************************************************
012400*    WS-TEXT-WORK / WS-TEXT-CHAR-TABLE - THE INPUT EXPRESSION IS  *
012500*    SCANNED ONE CHARACTER AT A TIME BY SUBSCRIPT SO NO INTRINSIC *
012600*    STRING FUNCTION IS EVER NEEDED.                              *
012700******************************************************************
012800 01  WS-TEXT-WORK.
012900     05  WS-TEXT                      PIC X(60).
013000 01  WS-TEXT-CHAR-TABLE REDEFINES WS-TEXT-WORK.
013100     05  WS-CHAR OCCURS 60 TIMES      PIC X(01).
013200
013300******************************************************************
013400*    TOKEN TABLE - THE EXPRESSION IS SPLIT AT EVERY " + " OR      *
013500*    " * " INTO THIS TABLE.  ODD ENTRIES (1,3,5...) ARE OPERANDS. *
013600*    EVEN ENTRIES (2,4,6...) ARE THE SINGLE-CHARACTER OPERATOR    *
013700*    BETWEEN THE OPERAND BEFORE IT AND THE OPERAND AFTER IT.      *
013800******************************************************************
013900 01  WS-TOKEN-TABLE.
014000     05  WS-TOKEN-ENTRY OCCURS 21 TIMES.
014100         10  WS-TOKEN-TEXT            PIC X(20).
014200         10  WS-TOKEN-LENGTH          PIC 9(02) COMP.
014300
014400 01  WS-OPERAND-RESULTS.
014500     05  WS-OPERAND-RESULT OCCURS 21 TIMES.
014600         10  WS-OPERAND-RESULT-NUM    PIC S9(12) COMP-3.
014700         10  WS-OPERAND-RESULT-DEN    PIC S9(12) COMP-3.
014800
014900 01  WS-RUNNING-VALUE.
015000     05  WS-RUN-NUM                   PIC S9(12) COMP-3 VALUE 0.
015100     05  WS-RUN-DEN                   PIC S9(12) COMP-3 VALUE 1.
015200
015300 01  WS-OPERAND-VALUE.
015400     05  WS-OP-NUM                    PIC S9(12) COMP-3 VALUE 0.
015500     05  WS-OP-DEN                    PIC S9(12) COMP-3 VALUE 1.
015600
015700******************************************************************
015800*    WS-CONV-WORK IS THE SHARED "INPUT REGISTER" FOR THE SIGNED   *
015900*    INTEGER PARSER (0350 SERIES).  A CALLER MOVES THE DIGIT      *
016000*    STRING TO BE CONVERTED INTO WS-CONV-TEXT / WS-CONV-LEN,      *
016100*    PERFORMS 0350, THEN TAKES ITS ANSWER OUT OF WS-CONV-VALUE     *
016200*    BEFORE LOADING THE NEXT STRING TO BE CONVERTED.               *
016300******************************************************************
016400 01  WS-CONV-WORK.
016500     05  WS-CONV-TEXT                 PIC X(20).
016600     05  WS-CONV-CHAR REDEFINES WS-CONV-TEXT
016700                     OCCURS 20 TIMES  PIC X(01).
016800 01  WS-CONV-FIELDS.
016900     05  WS-CONV-LEN                  PIC 9(02) COMP VALUE 0.
017000     05  WS-CONV-START                PIC 9(02) COMP VALUE 0.
017100     05  WS-CONV-SIGN                 PIC S9(01) COMP VALUE 1.
017200     05  WS-CONV-VALUE                PIC S9(09) COMP VALUE 0.
017300     05  WS-CONV-IDX                  PIC 9(02) COMP VALUE 0.
017400     05  WS-CONV-DIGIT-CT             PIC 9(02) COMP VALUE 0.
017500     05  WS-CONV-OUT-POS              PIC 9(02) COMP VALUE 0.
017600
017700 01  WS-CONV-DIGIT-AREA.
017800     05  WS-CONV-DIGIT-BUF            PIC X(09) VALUE "000000000".
017900 01  WS-CONV-DIGIT-NUM REDEFINES WS-CONV-DIGIT-AREA
018000                                      PIC 9(09).
018100
018200 01  WS-MIXED-SAVE.
018300     05  WS-MIXED-SAVE-TEXT           PIC X(20).
018400     05  WS-MIXED-SAVE-LEN            PIC 9(02) COMP VALUE 0.
018500
018600 01  WS-PARSE-WORK.
018700     05  WS-WHOLE-PART                PIC S9(09) COMP VALUE 0.
018800     05  WS-NUMER-PART                PIC S9(09) COMP VALUE 0.
018900     05  WS-DENOM-PART                PIC S9(09) COMP VALUE 0.
019000
019100 01  WS-GCD-WORK.
019200     05  WS-GCD-A                     PIC S9(12) COMP VALUE 0.
019300     05  WS-GCD-B                     PIC S9(12) COMP VALUE 0.
019400     05  WS-GCD-TEMP                  PIC S9(12) COMP VALUE 0.
019500
019600 01  WS-DISPLAY-WORK.
019700     05  WS-DISPLAY-NUM               PIC -(11)9.
019800     05  WS-DISPLAY-DEN               PIC -(11)9.
019810     05  WS-DISPLAY-TEXT              PIC X(30) VALUE SPACES.
019900 01  WS-DISPLAY-CHAR-VIEW REDEFINES WS-DISPLAY-WORK.
020000     05  WS-DISPLAY-NUM-CHAR OCCURS 12 TIMES
020100                                      PIC X(01).
020200     05  WS-DISPLAY-DEN-CHAR OCCURS 12 TIMES
020300                                      PIC X(01).
020400
020500 PROCEDURE DIVISION.
020600
020700 0100-MAINLINE SECTION.
020800
020900 0100-MAINLINE.
021000     PERFORM 0150-HOUSEKEEPING THRU 0150-EXIT.
021100     PERFORM 0110-READ-FRACIN THRU 0110-EXIT.
021200     PERFORM 0120-PROCESS-ONE-RECORD THRU 0120-EXIT
021300         UNTIL EOF-FRACIN.
021400     PERFORM 0900-CLOSE-FILES THRU 0900-EXIT.
021500     PERFORM 0950-DISPLAY-PROG-DIAG THRU 0950-EXIT.
021600     MOVE ZERO TO RETURN-CODE.
021700     GOBACK.
021800
021900 0100-EXIT.
022000     EXIT.
022100
022200 0150-HOUSEKEEPING.
022300     ACCEPT RUNSTAMP-DATE FROM DATE.
022400     ACCEPT RUNSTAMP-TIME FROM TIME.
022500     IF RUNSTAMP-YY < 50
022600         MOVE 20 TO RUNSTAMP-CC
022700     ELSE
022800         MOVE 19 TO RUNSTAMP-CC.
022900     OPEN INPUT FRACTION-IN.
023000     OPEN OUTPUT FRACTION-OUT.
023100 0150-EXIT.
023200     EXIT.
023300
023400 0110-READ-FRACIN.
023500     READ FRACTION-IN
023600         AT END MOVE "YES" TO WS-EOF-FRACIN-SW
023700     END-READ.
023800     IF NOT EOF-FRACIN
023900         ADD 1 TO WS-RECORDS-READ-CTR.
024000 0110-EXIT.
024100     EXIT.
024200
024300 0120-PROCESS-ONE-RECORD.
024400     MOVE "YES" TO WS-EXPR-VALID-SW.
024500     MOVE 0 TO WS-RUN-NUM.
024600     MOVE 1 TO WS-RUN-DEN.
024700     MOVE SPACES TO WS-TEXT-WORK.
024800     MOVE FRACTION-EXPRESSION TO WS-TEXT.
024900     PERFORM 0200-TOKENIZE THRU 0200-EXIT.
025000     IF EXPR-IS-VALID
025100         PERFORM 0300-PARSE-OPERANDS THRU 0300-EXIT
025200     END-IF.
025300     IF EXPR-IS-VALID
025400         PERFORM 0400-EVALUATE-EXPR THRU 0400-EXIT
025500     END-IF.
025600     IF EXPR-IS-VALID
025700         PERFORM 0500-BUILD-DISPLAY THRU 0500-EXIT
025800         ADD 1 TO WS-RECORDS-VALID-CTR
025900     END-IF.
026000     PERFORM 0600-WRITE-RESULT THRU 0600-EXIT.
026100     PERFORM 0110-READ-FRACIN THRU 0110-EXIT.
026200 0120-EXIT.
026300     EXIT.
026400
026500******************************************************************
026600*    0200 SERIES - SPLIT THE TRIMMED EXPRESSION INTO A TABLE OF   *
026700*    TOKENS.  A TOKEN BREAK HAPPENS ONLY AT A "+" OR "*" THAT     *
026800*    HAS A BLANK ON BOTH SIDES OF IT -- A LONE INTERNAL BLANK     *
026900*    (AS IN A MIXED NUMBER'S "3 4/5") IS LEFT INSIDE THE OPERAND. *
027000*    A VALID EXPRESSION ENDS UP WITH AN ODD TOKEN COUNT.          *
027100******************************************************************
027200 0200-TOKENIZE SECTION.
027300
027400 0200-TOKENIZE.
027500     MOVE 0 TO WS-TOKEN-COUNT.
027600     MOVE 60 TO WS-SCAN-IDX.
027700     PERFORM 0201-TEST-TRIM-CHAR THRU 0201-EXIT
027800         VARYING WS-SCAN-IDX FROM 60 BY -1
027900         UNTIL WS-SCAN-IDX = 0 OR WS-CHAR(WS-SCAN-IDX) NOT = SPACE.
028000     MOVE WS-SCAN-IDX TO WS-TRIM-LEN.
028100     IF WS-TRIM-LEN = 0
028200         MOVE "NO " TO WS-EXPR-VALID-SW
028300         GO TO 0200-EXIT.
028400     MOVE 1 TO WS-TOKEN-START.
028500     PERFORM 0210-SCAN-ONE-CHAR THRU 0210-EXIT
028600         VARYING WS-SCAN-IDX FROM 1 BY 1
028700         UNTIL WS-SCAN-IDX > WS-TRIM-LEN OR NOT EXPR-IS-VALID.
028800     IF NOT EXPR-IS-VALID
028900         GO TO 0200-EXIT.
029000     PERFORM 0216-CLOSE-FINAL-TOKEN THRU 0216-EXIT.
029100     IF WS-TOKEN-COUNT = 0
029200         MOVE "NO " TO WS-EXPR-VALID-SW
029300         GO TO 0200-EXIT.
029400     DIVIDE WS-TOKEN-COUNT BY 2 GIVING WS-DUMMY-QUOT
029500         REMAINDER WS-PARSE-SLASH-POS.
029600     IF WS-PARSE-SLASH-POS = 0
029700         MOVE "NO " TO WS-EXPR-VALID-SW.
029800 0200-EXIT.
029900     EXIT.
030000
030100 0201-TEST-TRIM-CHAR.
030200     CONTINUE.
030300 0201-EXIT.
030400     EXIT.
030500
030600 0210-SCAN-ONE-CHAR.
030700     IF (WS-CHAR(WS-SCAN-IDX) = "+" OR WS-CHAR(WS-SCAN-IDX) = "*")
030800        AND WS-SCAN-IDX > WS-TOKEN-START
030900        AND WS-SCAN-IDX < WS-TRIM-LEN
031000        AND WS-CHAR(WS-SCAN-IDX - 1) = SPACE
031100        AND WS-CHAR(WS-SCAN-IDX + 1) = SPACE
031200         MOVE WS-TOKEN-START TO WS-EMIT-START
031300         COMPUTE WS-EMIT-END = WS-SCAN-IDX - 2
031400         PERFORM 0212-EMIT-OPERAND-TOKEN THRU 0212-EXIT
031500         IF EXPR-IS-VALID
031600             PERFORM 0214-EMIT-OPERATOR-TOKEN THRU 0214-EXIT
031700             COMPUTE WS-TOKEN-START = WS-SCAN-IDX + 2
031800         END-IF
031900     END-IF.
032000 0210-EXIT.
032100     EXIT.
032200
032300 0212-EMIT-OPERAND-TOKEN.
032400     IF WS-EMIT-END < WS-EMIT-START
032500         MOVE "NO " TO WS-EXPR-VALID-SW
032600         GO TO 0212-EXIT.
032700     ADD 1 TO WS-TOKEN-COUNT.
032800     MOVE SPACES TO WS-TOKEN-TEXT(WS-TOKEN-COUNT).
032900     COMPUTE WS-OPERAND-LEN = WS-EMIT-END - WS-EMIT-START + 1.
033000     MOVE WS-OPERAND-LEN TO WS-TOKEN-LENGTH(WS-TOKEN-COUNT).
033100     MOVE WS-TEXT(WS-EMIT-START:WS-OPERAND-LEN)
033200         TO WS-TOKEN-TEXT(WS-TOKEN-COUNT).
033300 0212-EXIT.
033400     EXIT.
033500
033600 0214-EMIT-OPERATOR-TOKEN.
033700     ADD 1 TO WS-TOKEN-COUNT.
033800     MOVE SPACES TO WS-TOKEN-TEXT(WS-TOKEN-COUNT).
033900     MOVE 1 TO WS-TOKEN-LENGTH(WS-TOKEN-COUNT).
034000     MOVE WS-CHAR(WS-SCAN-IDX) TO WS-TOKEN-TEXT(WS-TOKEN-COUNT)(1:1).
034100 0214-EXIT.
034200     EXIT.
034300
034400 0216-CLOSE-FINAL-TOKEN.
034500     MOVE WS-TOKEN-START TO WS-EMIT-START.
034600     MOVE WS-TRIM-LEN TO WS-EMIT-END.
034700     PERFORM 0212-EMIT-OPERAND-TOKEN THRU 0212-EXIT.
034800 0216-EXIT.
034900     EXIT.
035000
035100******************************************************************
035200*    0300 SERIES - PARSE EVERY ODD-POSITION TOKEN AS AN OPERAND.  *
035300*    TRY MIXED-NUMBER FORM FIRST, THEN SIMPLE FRACTION, THEN      *
035400*    WHOLE NUMBER -- THE OPERAND FORM IS KNOWN BY WHETHER IT      *
035500*    CONTAINS AN EMBEDDED BLANK AND/OR A SLASH.                   *
035600******************************************************************
035700 0300-PARSE-OPERANDS SECTION.
035800
035900 0300-PARSE-OPERANDS.
036000     PERFORM 0305-PARSE-ONE-TOKEN THRU 0305-EXIT
036100         VARYING WS-TOKEN-IDX FROM 1 BY 2
036200         UNTIL WS-TOKEN-IDX > WS-TOKEN-COUNT OR NOT EXPR-IS-VALID.
036300 0300-EXIT.
036400     EXIT.
036500
036600 0305-PARSE-ONE-TOKEN.
036700     MOVE WS-TOKEN-TEXT(WS-TOKEN-IDX) TO WS-CONV-TEXT.
036800     MOVE WS-TOKEN-LENGTH(WS-TOKEN-IDX) TO WS-CONV-LEN.
036900     MOVE 0 TO WS-PARSE-SPACE-POS.
037000     MOVE 0 TO WS-PARSE-SLASH-POS.
037100     PERFORM 0306-SCAN-OPERAND-CHAR THRU 0306-EXIT
037200         VARYING WS-PARSE-IDX FROM 1 BY 1
037300         UNTIL WS-PARSE-IDX > WS-CONV-LEN.
037400     IF WS-PARSE-SPACE-POS > 0
037500         PERFORM 0310-TRY-MIXED THRU 0310-EXIT
037600     ELSE
037700         IF WS-PARSE-SLASH-POS > 0
037800             PERFORM 0320-TRY-SIMPLE THRU 0320-EXIT
037900         ELSE
038000             PERFORM 0330-TRY-WHOLE THRU 0330-EXIT
038100         END-IF
038200     END-IF.
038300     IF EXPR-IS-VALID
038400         MOVE WS-OP-NUM TO WS-OPERAND-RESULT-NUM(WS-TOKEN-IDX)
038500         MOVE WS-OP-DEN TO WS-OPERAND-RESULT-DEN(WS-TOKEN-IDX)
038600     END-IF.
038700 0305-EXIT.
038800     EXIT.
038900
039000 0306-SCAN-OPERAND-CHAR.
039100     IF WS-CONV-CHAR(WS-PARSE-IDX) = SPACE AND WS-PARSE-SPACE-POS = 0
039200         MOVE WS-PARSE-IDX TO WS-PARSE-SPACE-POS.
039300     IF WS-CONV-CHAR(WS-PARSE-IDX) = "/" AND WS-PARSE-SLASH-POS = 0
039400         MOVE WS-PARSE-IDX TO WS-PARSE-SLASH-POS.
039500 0306-EXIT.
039600     EXIT.
039700
039800******************************************************************
039900*    0310 - MIXED NUMBER  "W N/D" .  WHOLE PART RUNS 1 THRU THE   *
040000*    EMBEDDED BLANK, NUMERATOR RUNS BLANK+1 THRU THE SLASH,       *
040100*    DENOMINATOR RUNS SLASH+1 THRU THE END OF THE TOKEN.          *
040200******************************************************************
040300 0310-TRY-MIXED.
040400     IF WS-PARSE-SLASH-POS = 0 OR WS-PARSE-SLASH-POS < WS-PARSE-SPACE-POS
040500         MOVE "NO " TO WS-EXPR-VALID-SW
040600         GO TO 0310-EXIT.
040700     MOVE WS-CONV-TEXT TO WS-MIXED-SAVE-TEXT.
040800     MOVE WS-CONV-LEN  TO WS-MIXED-SAVE-LEN.
040900     COMPUTE WS-CONV-LEN = WS-PARSE-SPACE-POS - 1.
041000     IF WS-CONV-LEN = 0
041100         MOVE "NO " TO WS-EXPR-VALID-SW
041200         GO TO 0310-EXIT.
041300     MOVE WS-MIXED-SAVE-TEXT(1:WS-CONV-LEN) TO WS-CONV-TEXT.
041400     PERFORM 0350-PARSE-SIGNED-INT THRU 0350-EXIT.
041500     IF NOT CONV-IS-VALID
041600         MOVE "NO " TO WS-EXPR-VALID-SW
041700         GO TO 0310-EXIT.
041800     MOVE WS-CONV-VALUE TO WS-WHOLE-PART.
041900     IF WS-PARSE-SLASH-POS - WS-PARSE-SPACE-POS - 1 = 0
042000         MOVE "NO " TO WS-EXPR-VALID-SW
042100         GO TO 0310-EXIT.
042200     COMPUTE WS-CONV-LEN = WS-PARSE-SLASH-POS - WS-PARSE-SPACE-POS - 1.
042300     MOVE WS-MIXED-SAVE-TEXT(WS-PARSE-SPACE-POS + 1:WS-CONV-LEN)
042400         TO WS-CONV-TEXT.
042500     PERFORM 0350-PARSE-SIGNED-INT THRU 0350-EXIT.
042600     IF NOT CONV-IS-VALID
042700         MOVE "NO " TO WS-EXPR-VALID-SW
042800         GO TO 0310-EXIT.
042900     MOVE WS-CONV-VALUE TO WS-NUMER-PART.
043000     IF WS-MIXED-SAVE-LEN - WS-PARSE-SLASH-POS = 0
043100         MOVE "NO " TO WS-EXPR-VALID-SW
043200         GO TO 0310-EXIT.
043300     COMPUTE WS-CONV-LEN = WS-MIXED-SAVE-LEN - WS-PARSE-SLASH-POS.
043400     MOVE WS-MIXED-SAVE-TEXT(WS-PARSE-SLASH-POS + 1:WS-CONV-LEN)
043500         TO WS-CONV-TEXT.
043600     PERFORM 0350-PARSE-SIGNED-INT THRU 0350-EXIT.
043700     IF NOT CONV-IS-VALID OR WS-CONV-VALUE = 0
043800         MOVE "NO " TO WS-EXPR-VALID-SW
043900         GO TO 0310-EXIT.
044000     MOVE WS-CONV-VALUE TO WS-DENOM-PART.
044100     IF WS-WHOLE-PART < 0
044200         COMPUTE WS-OP-NUM = (WS-WHOLE-PART * WS-DENOM-PART) - WS-NUMER-PART
044300     ELSE
044400         COMPUTE WS-OP-NUM = (WS-WHOLE-PART * WS-DENOM-PART) + WS-NUMER-PART
044500     END-IF.
044600     MOVE WS-DENOM-PART TO WS-OP-DEN.
044700 0310-EXIT.
044800     EXIT.
044900
045000******************************************************************
045100*    0320 - SIMPLE FRACTION  "N/D" .  NO EMBEDDED BLANK.          *
045200******************************************************************
045300 0320-TRY-SIMPLE.
045400     MOVE WS-CONV-TEXT TO WS-MIXED-SAVE-TEXT.
045500     MOVE WS-CONV-LEN  TO WS-MIXED-SAVE-LEN.
045600     IF WS-PARSE-SLASH-POS = 1 OR WS-PARSE-SLASH-POS = WS-MIXED-SAVE-LEN
045700         MOVE "NO " TO WS-EXPR-VALID-SW
045800         GO TO 0320-EXIT.
045900     COMPUTE WS-CONV-LEN = WS-PARSE-SLASH-POS - 1.
046000     MOVE WS-MIXED-SAVE-TEXT(1:WS-CONV-LEN) TO WS-CONV-TEXT.
046100     PERFORM 0350-PARSE-SIGNED-INT THRU 0350-EXIT.
046200     IF NOT CONV-IS-VALID
046300         MOVE "NO " TO WS-EXPR-VALID-SW
046400         GO TO 0320-EXIT.
046500     MOVE WS-CONV-VALUE TO WS-OP-NUM.
046600     COMPUTE WS-CONV-LEN = WS-MIXED-SAVE-LEN - WS-PARSE-SLASH-POS.
046700     MOVE WS-MIXED-SAVE-TEXT(WS-PARSE-SLASH-POS + 1:WS-CONV-LEN)
046800         TO WS-CONV-TEXT.
046900     PERFORM 0350-PARSE-SIGNED-INT THRU 0350-EXIT.
047000     IF NOT CONV-IS-VALID OR WS-CONV-VALUE = 0
047100         MOVE "NO " TO WS-EXPR-VALID-SW
047200         GO TO 0320-EXIT.
047300     MOVE WS-CONV-VALUE TO WS-OP-DEN.
047400 0320-EXIT.
047500     EXIT.
047600
047700******************************************************************
047800*    0330 - WHOLE NUMBER  "N" .  DENOMINATOR IS FORCED TO 1.      *
047900*    WS-CONV-TEXT/WS-CONV-LEN STILL HOLD THE FULL TOKEN HERE.     *
048000******************************************************************
048100 0330-TRY-WHOLE.
048200     PERFORM 0350-PARSE-SIGNED-INT THRU 0350-EXIT.
048300     IF NOT CONV-IS-VALID
048400         MOVE "NO " TO WS-EXPR-VALID-SW
048500         GO TO 0330-EXIT.
048600     MOVE WS-CONV-VALUE TO WS-OP-NUM.
048700     MOVE 1 TO WS-OP-DEN.
048800 0330-EXIT.
048900     EXIT.
049000
049100******************************************************************
049200*    0350 SERIES - CONVERT A SIGNED DIGIT STRING (WS-CONV-TEXT,   *
049300*    LENGTH WS-CONV-LEN) TO A BINARY VALUE (WS-CONV-VALUE)        *
049400*    WITHOUT USING AN INTRINSIC FUNCTION.  THE DIGITS ARE RIGHT-  *
049500*    JUSTIFIED INTO A 9-BYTE ZONED BUFFER AND THE SIGN APPLIED    *
049600*    AFTERWARD.                                                   *
049700******************************************************************
049800 0350-PARSE-SIGNED-INT SECTION.
049900
050000 0350-PARSE-SIGNED-INT.
050100     MOVE "YES" TO WS-CONV-VALID-SW.
050200     MOVE 0 TO WS-CONV-VALUE.
050300     IF WS-CONV-LEN = 0
050400         MOVE "NO " TO WS-CONV-VALID-SW
050500         GO TO 0350-EXIT.
050600     MOVE 1 TO WS-CONV-SIGN.
050700     MOVE 1 TO WS-CONV-START.
050800     IF WS-CONV-CHAR(1) = "-"
050900         MOVE -1 TO WS-CONV-SIGN
051000         MOVE 2 TO WS-CONV-START.
051100     IF WS-CONV-START > WS-CONV-LEN
051200         MOVE "NO " TO WS-CONV-VALID-SW
051300         GO TO 0350-EXIT.
051400     COMPUTE WS-CONV-DIGIT-CT = WS-CONV-LEN - WS-CONV-START + 1.
051500     IF WS-CONV-DIGIT-CT > 9
051600         MOVE "NO " TO WS-CONV-VALID-SW
051700         GO TO 0350-EXIT.
051800     MOVE "000000000" TO WS-CONV-DIGIT-BUF.
051900     PERFORM 0355-CK-ONE-DIGIT THRU 0355-EXIT
052000         VARYING WS-CONV-IDX FROM WS-CONV-START BY 1
052100         UNTIL WS-CONV-IDX > WS-CONV-LEN OR NOT CONV-IS-VALID.
052200     IF CONV-IS-VALID
052300         COMPUTE WS-CONV-VALUE = WS-CONV-DIGIT-NUM * WS-CONV-SIGN.
052400 0350-EXIT.
052500     EXIT.
052600
052700 0355-CK-ONE-DIGIT.
052800     IF WS-CONV-CHAR(WS-CONV-IDX) NOT NUMERIC
052900         MOVE "NO " TO WS-CONV-VALID-SW
053000         GO TO 0355-EXIT.
053100     COMPUTE WS-CONV-OUT-POS =
053200         9 - WS-CONV-DIGIT-CT + (WS-CONV-IDX - WS-CONV-START + 1).
053300     MOVE WS-CONV-CHAR(WS-CONV-IDX)
053400         TO WS-CONV-DIGIT-BUF(WS-CONV-OUT-POS:1).
053500 0355-EXIT.
053600     EXIT.
053700
053800******************************************************************
053900*    0400 SERIES - FOLD THE PARSED OPERANDS LEFT TO RIGHT.  THE   *
054000*    RUNNING VALUE STARTS AS THE FIRST OPERAND AND EACH OPERATOR  *
054100*    TOKEN COMBINES THE NEXT OPERAND INTO IT, REDUCING AFTER      *
054200*    EVERY STEP.  NO OPERATOR PRECEDENCE IS APPLIED.              *
054300******************************************************************
054400 0400-EVALUATE-EXPR SECTION.
054500
054600 0400-EVALUATE-EXPR.
054700     MOVE WS-OPERAND-RESULT-NUM(1) TO WS-RUN-NUM.
054800     MOVE WS-OPERAND-RESULT-DEN(1) TO WS-RUN-DEN.
054900     PERFORM 0450-REDUCE-FRACTION THRU 0450-EXIT.
055000     IF WS-TOKEN-COUNT > 1
055100         PERFORM 0410-APPLY-ONE-OPERATOR THRU 0410-EXIT
055200             VARYING WS-TOKEN-IDX FROM 2 BY 2
055300             UNTIL WS-TOKEN-IDX > WS-TOKEN-COUNT OR NOT EXPR-IS-VALID
055400     END-IF.
055500 0400-EXIT.
055600     EXIT.
055700
055800 0410-APPLY-ONE-OPERATOR.
055900     EVALUATE WS-TOKEN-TEXT(WS-TOKEN-IDX)(1:1)
056000         WHEN "+"
056100             COMPUTE WS-OP-NUM =
056200                 (WS-RUN-NUM * WS-OPERAND-RESULT-DEN(WS-TOKEN-IDX + 1))
056300               + (WS-OPERAND-RESULT-NUM(WS-TOKEN-IDX + 1) * WS-RUN-DEN)
056400             COMPUTE WS-OP-DEN =
056500                 WS-RUN-DEN * WS-OPERAND-RESULT-DEN(WS-TOKEN-IDX + 1)
056600         WHEN "*"
056700             COMPUTE WS-OP-NUM =
056800                 WS-RUN-NUM * WS-OPERAND-RESULT-NUM(WS-TOKEN-IDX + 1)
056900             COMPUTE WS-OP-DEN =
057000                 WS-RUN-DEN * WS-OPERAND-RESULT-DEN(WS-TOKEN-IDX + 1)
057100         WHEN OTHER
057200             MOVE "NO " TO WS-EXPR-VALID-SW
057300     END-EVALUATE.
057400     IF EXPR-IS-VALID
057500         MOVE WS-OP-NUM TO WS-RUN-NUM
057600         MOVE WS-OP-DEN TO WS-RUN-DEN
057700         PERFORM 0450-REDUCE-FRACTION THRU 0450-EXIT
057800     END-IF.
057900 0410-EXIT.
058000     EXIT.
058100
058200******************************************************************
058300*    0450 SERIES - REDUCE WS-RUN-NUM/WS-RUN-DEN TO LOWEST TERMS   *
058400*    AND FORCE THE DENOMINATOR POSITIVE.  GCD FOUND BY THE        *
058500*    STANDARD EUCLIDEAN REMAINDER LOOP -- NO INTRINSIC FUNCTION.  *
058600******************************************************************
058700 0450-REDUCE-FRACTION SECTION.
058800
058900 0450-REDUCE-FRACTION.
059000     IF WS-RUN-DEN < 0
059100         COMPUTE WS-RUN-NUM = WS-RUN-NUM * -1
059200         COMPUTE WS-RUN-DEN = WS-RUN-DEN * -1.
059300     IF WS-RUN-NUM = 0
059400         MOVE 1 TO WS-RUN-DEN
059500         GO TO 0450-EXIT.
059600     MOVE WS-RUN-NUM TO WS-GCD-A.
059700     IF WS-GCD-A < 0
059800         COMPUTE WS-GCD-A = WS-GCD-A * -1.
059900     MOVE WS-RUN-DEN TO WS-GCD-B.
060000     PERFORM 0455-GCD-STEP THRU 0455-EXIT
060100         UNTIL WS-GCD-B = 0.
060200     IF WS-GCD-A > 1
060300         COMPUTE WS-RUN-NUM = WS-RUN-NUM / WS-GCD-A
060400         COMPUTE WS-RUN-DEN = WS-RUN-DEN / WS-GCD-A.
060500 0450-EXIT.
060600     EXIT.
060700
060800 0455-GCD-STEP.
060900     MOVE WS-GCD-B TO WS-GCD-TEMP.
061000     DIVIDE WS-GCD-A BY WS-GCD-B GIVING WS-DUMMY-QUOT
061100         REMAINDER WS-GCD-B.
061200     MOVE WS-GCD-TEMP TO WS-GCD-A.
061300 0455-EXIT.
061400     EXIT.
061500
061600******************************************************************
061700*    0500 SERIES - BUILD THE HUMAN-READABLE DISPLAY FORM.  A      *
061800*    DENOMINATOR OF 1 DISPLAYS AS THE NUMERATOR ALONE, OTHERWISE  *
061900*    "NUM/DEN".  THE EDITED FIELDS ARE TRIMMED OF LEADING BLANKS  *
062000*    BY SCANNING CHARACTER BY CHARACTER -- NO INTRINSIC FUNCTION. *
062100******************************************************************
062200 0500-BUILD-DISPLAY SECTION.
062300
062400 0500-BUILD-DISPLAY.
062500     MOVE SPACES TO WS-DISPLAY-TEXT.
062600     MOVE WS-RUN-NUM TO WS-DISPLAY-NUM.
062700     MOVE 1 TO WS-DISPLAY-START.
062800     PERFORM 0505-BUMP-IF-SPACE THRU 0505-EXIT
062900         VARYING WS-DISPLAY-START FROM 1 BY 1
063000         UNTIL WS-DISPLAY-START > 12
063100             OR WS-DISPLAY-NUM-CHAR(WS-DISPLAY-START) NOT = SPACE.
063200     COMPUTE WS-DISPLAY-LEN = 12 - WS-DISPLAY-START + 1.
063300     IF WS-RUN-DEN = 1
063400         MOVE WS-DISPLAY-NUM(WS-DISPLAY-START:WS-DISPLAY-LEN)
063500             TO WS-DISPLAY-TEXT
063600     ELSE
063700         STRING WS-DISPLAY-NUM(WS-DISPLAY-START:WS-DISPLAY-LEN)
063800                 DELIMITED BY SIZE
063900             "/" DELIMITED BY SIZE
064000             INTO WS-DISPLAY-TEXT
064100         MOVE WS-RUN-DEN TO WS-DISPLAY-DEN
064200         MOVE 1 TO WS-DISPLAY-START
064300         PERFORM 0506-BUMP-IF-SPACE-DEN THRU 0506-EXIT
064400             VARYING WS-DISPLAY-START FROM 1 BY 1
064500             UNTIL WS-DISPLAY-START > 12
064600                 OR WS-DISPLAY-DEN-CHAR(WS-DISPLAY-START) NOT = SPACE
064700         COMPUTE WS-DISPLAY-LEN = 12 - WS-DISPLAY-START + 1
064800         PERFORM 0507-APPEND-DEN THRU 0507-EXIT
064900     END-IF.
065000 0500-EXIT.
065100     EXIT.
065200
065300 0505-BUMP-IF-SPACE.
065400     CONTINUE.
065500 0505-EXIT.
065600     EXIT.
065700
065800 0506-BUMP-IF-SPACE-DEN.
065900     CONTINUE.
066000 0506-EXIT.
066100     EXIT.
066200
066300 0507-APPEND-DEN.
066400     PERFORM 0508-FIND-DISPLAY-END THRU 0508-EXIT.
066500     MOVE WS-DISPLAY-DEN(WS-DISPLAY-START:WS-DISPLAY-LEN)
066600         TO WS-DISPLAY-TEXT(WS-EMIT-START:WS-DISPLAY-LEN).
066700 0507-EXIT.
066800     EXIT.
066900
067000 0508-FIND-DISPLAY-END.
067100     MOVE 30 TO WS-EMIT-START.
067200     PERFORM 0509-TEST-DISPLAY-CHAR THRU 0509-EXIT
067300         VARYING WS-EMIT-START FROM 30 BY -1
067400         UNTIL WS-EMIT-START = 0
067500             OR WS-DISPLAY-TEXT(WS-EMIT-START:1) NOT = SPACE.
067600     COMPUTE WS-EMIT-START = WS-EMIT-START + 1.
067700 0508-EXIT.
067800     EXIT.
067900
068000 0509-TEST-DISPLAY-CHAR.
068100     CONTINUE.
068200 0509-EXIT.
068300     EXIT.
068400
068500 0600-WRITE-RESULT SECTION.
068600
068700 0600-WRITE-RESULT.
068800     MOVE SPACES TO FRACTION-RESULT-RECORD.
068900     MOVE FRACTION-EXPRESSION TO FRACTION-EXPRESSION-OUT.
069000     IF EXPR-IS-VALID
069100         MOVE "Y" TO FRACTION-VALID-FLAG
069200         MOVE WS-RUN-NUM TO FRACTION-RESULT-NUM
069300         MOVE WS-RUN-DEN TO FRACTION-RESULT-DEN
069400         MOVE WS-DISPLAY-TEXT TO FRACTION-RESULT-DISPLAY
069500     ELSE
069600         MOVE "N" TO FRACTION-VALID-FLAG
069700         MOVE 0 TO FRACTION-RESULT-NUM
069800         MOVE 0 TO FRACTION-RESULT-DEN.
069900     WRITE FRACTION-RESULT-RECORD.
070000     ADD 1 TO WS-RECORDS-WRTN-CTR.
070100 0600-EXIT.
070200     EXIT.
070300
070400 0900-CLOSE-FILES.
070500     CLOSE FRACTION-IN.
070600     CLOSE FRACTION-OUT.
070700 0900-EXIT.
070800     EXIT.
070900
071000 0950-DISPLAY-PROG-DIAG.
071100     DISPLAY "FRACCALC RUN " RUNSTAMP-MM "/" RUNSTAMP-DD "/"
071200         RUNSTAMP-CC RUNSTAMP-YY.
071300     DISPLAY "RECORDS READ  = " WS-RECORDS-READ-CTR.
071400     DISPLAY "RECORDS VALID = " WS-RECORDS-VALID-CTR.
071500     DISPLAY "RECORDS WRITE = " WS-RECORDS-WRTN-CTR.
071600 0950-EXIT.
071700     EXIT.
