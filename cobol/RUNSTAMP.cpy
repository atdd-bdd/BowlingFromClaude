000100******************************************************************
000200*    RUNSTAMP  -  COMMON RUN-DATE / RUN-TIME STAMP BLOCK          *
000300*    COPIED INTO EVERY BATCH VALIDATION/CALCULATION PROGRAM SO    *
000400*    EACH RUN'S TRACE LINES AND REPORT HEADERS CARRY A MATCHING   *
000500*    DATE/TIME STAMP.  LOAD WITH ACCEPT ... FROM DATE / FROM TIME.*
000600*                                                                 *
000700*    01/09/93  RCJ  ORIGINAL COPYBOOK - PULLED OUT OF TWO EARLIER *
000800*                   BATCH CALC PROGRAMS SO EVERY CALC PROGRAM     *
000810*                   COULD SHARE ONE COPY INSTEAD OF EACH ROLLING  *
000820*                   ITS OWN DATE/TIME BLOCK.                      *
000900*    03/14/99  DPS  Y2K - CENTURY WINDOW ADDED (RUNSTAMP-CC).     *
001000******************************************************************
001100 01  RUNSTAMP-DATE-TIME.
001200     05  RUNSTAMP-DATE.
001300         10  RUNSTAMP-CC              PIC 99.
001400         10  RUNSTAMP-YY              PIC 99.
001500         10  RUNSTAMP-MM              PIC 99.
001600         10  RUNSTAMP-DD              PIC 99.
001700     05  RUNSTAMP-TIME.
001800         10  RUNSTAMP-HH              PIC 99.
001900         10  RUNSTAMP-MIN             PIC 99.
002000         10  RUNSTAMP-SS              PIC 99.
002100         10  RUNSTAMP-HTH             PIC 99.
002200     05  FILLER                       PIC X(10).
